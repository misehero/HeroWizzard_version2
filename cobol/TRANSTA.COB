000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    TRANSTA.
000400 AUTHOR.        R F MACHADO.
000500 INSTALLATION.  ELDORADO SISTEMAS - SETOR FINANCEIRO.
000600 DATE-WRITTEN.  09/18/90.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NAO DISTRIBUIR.
000900*****************************************************
001000*  TRANSTA - RELATORIO DE ESTATISTICAS DO MESTRE.
001100*
001200*  LE TODO O MESTRE (OU UMA FAIXA DE DATUM) E IMPRIME UM
001300*  RELATORIO DE 80 COLUNAS COM TOTAIS POR STATUS, RECEITA
001400*  X DESPESA, CATEGORIZACAO, QUEBRA MENSAL, RATEIO POR
001500*  KMEN E RANKING POR DRUH.
001600*-----------------------------------------------------
001700*  HISTORICO DE ALTERACOES
001800*  90-09-18  RFM  VERSAO ORIGINAL (SO TOTAIS POR STATUS).
001900*  90-11-30  RFM  ACRESCENTADA A QUEBRA MENSAL (TABELA DE
002000*                 12 MESES, ENTRADA NAO PRECISA VIR
002100*                 CLASSIFICADA).
002200*  91-07-22  LAS  ACRESCENTADO O RATEIO POR KMEN.
002300*  92-03-05  LAS  ACRESCENTADO O RANKING POR DRUH, ATE 15
002400*                 LINHAS, ORDEM DECRESCENTE DE CONTAGEM.
002500*  98-11-15  RFM  Y2K - QUEBRA MENSAL PASSOU A GUARDAR O
002600*                 ANO COM 4 DIGITOS (WM-ANO-MES).
002700*  01-02-09  LAS  TICKET FIN-0480 - FILTRO DE DATUM-DE /
002800*                 DATUM-ATE POR PARAMETRO DE LINHA DE
002900*                 COMANDO (DE=AAAAMMDD ATE=AAAAMMDD).
003000*  01-02-22  LAS  CORRIGIDA A CHAMADA - O PARAMETRO NAO
003100*                 ESTAVA SENDO LIDO EM PARTE ALGUMA.
003200*****************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 ON STATUS IS UPSI-0-LIGADO.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT TRANS-MASTER ASSIGN TO "TRANMAST"
004300            ORGANIZATION IS SEQUENTIAL
004400            FILE STATUS IS FS-MASTER.
004500
004600     SELECT REPORT-FILE  ASSIGN TO "STATSOUT"
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS FS-RELATO.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  TRANS-MASTER
005300     LABEL RECORD IS STANDARD
005400     VALUE OF FILE-ID IS "TRANMAST.DAT".
005500 COPY TRANMAST.
005600
005700 FD  REPORT-FILE
005800     LABEL RECORD IS STANDARD.
005900 01  LINHA-RELATO                PIC X(80).
006000
006100***********************************
006200 WORKING-STORAGE SECTION.
006300 77  FS-MASTER                PIC XX.
006400 77  FS-RELATO                PIC XX.
006500 77  WS-FIM-MESTRE            PIC X VALUE "N".
006600     88  FIM-MESTRE           VALUE "S".
006700 77  WS-DATUM-DE              PIC 9(8) VALUE ZEROS.
006800 77  WS-DATUM-ATE             PIC 9(8) VALUE 99999999.
006900*
007000*    PARAMETRO DA LINHA DE COMANDO - DE=AAAAMMDD ATE=AAAAMMDD,
007100*    EM QUALQUER ORDEM, SEPARADOS POR ESPACO.  SEM PARAMETRO, O
007200*    RELATORIO SAI SEM FILTRO DE DATA (FAIXA TODA).
007300 01  WS-PARM-STRING            PIC X(80).
007400 01  WS-TAB-TOKEN.
007500     03  WS-TOKEN-ENTRY OCCURS 5 TIMES
007600             INDEXED BY IX-TOK.
007700         05  WS-TOKEN          PIC X(20).
007800
007900 01  WS-TOTAIS.
008000     03  WS-TOTAL-GERAL       PIC 9(7)    COMP.
008100     03  WS-TOTAL-CATEG       PIC 9(7)    COMP.
008200     03  WS-TOTAL-NAO-CATEG   PIC 9(7)    COMP.
008300     03  WS-RECEITA           PIC S9(9)V99.
008400     03  WS-DESPESA           PIC S9(9)V99.
008500     03  WS-NET               PIC S9(9)V99.
008600     03  WS-PCT               PIC 999V9.
008700     03  WS-PCT-X10           PIC S9(9)   COMP.
008800
008900*    5 STATUS FIXOS DO LAYOUT TRANSACTION.
009000 01  WS-TAB-STATUS.
009100     03  WS-STATUS-ENTRY OCCURS 5 TIMES.
009200         05  WE-STATUS-VALOR     PIC X(12).
009300         05  WE-STATUS-LABEL     PIC X(12).
009400         05  WE-STATUS-CONTAGEM  PIC 9(7) COMP.
009500 01  WS-TAB-STATUS-R REDEFINES WS-TAB-STATUS.
009600     03  WS-STATUS-IX OCCURS 5 TIMES
009700             INDEXED BY IX-STA PIC X(31).
009800 77  WS-IX-ST                 PIC 9(2) COMP.
009900
010000*    QUEBRA MENSAL - ATE 12 MESES, ACUMULADOS FORA DE
010100*    ORDEM (ENTRADA NAO VEM CLASSIFICADA POR DATA).
010200 01  WS-TAB-MESES.
010300     03  WM-MES-ENTRY OCCURS 12 TIMES
010400             INDEXED BY IX-MES.
010500         05  WM-ANO-MES           PIC 9(6).
010600         05  WM-CONTAGEM          PIC 9(7)   COMP.
010700         05  WM-RECEITA           PIC S9(9)V99.
010800         05  WM-DESPESA           PIC S9(9)V99.
010900 77  WS-QTD-MESES              PIC 9(2) COMP.
011000 77  WS-IX-ORD1                PIC 9(2) COMP.
011100 77  WS-IX-ORD2                PIC 9(2) COMP.
011200 01  WS-MES-TEMP.
011300     03  WT-ANO-MES            PIC 9(6).
011400     03  WT-CONTAGEM           PIC 9(7) COMP.
011500     03  WT-RECEITA            PIC S9(9)V99.
011600     03  WT-DESPESA            PIC S9(9)V99.
011650
011660*    LINHA EDITADA DO RELATORIO MENSAL - RECEITA/DESPESA/NET
011670*    COM PONTO DECIMAL E SEPARADOR DE MILHAR (MESMO ESTILO
011680*    DA LE-VALOR DO RESUMO FINANCEIRO, MAS TRES CAMPOS).
011690 01  WS-MES-EDITADO.
011700     03  WE-MES-RECEITA        PIC ---,---,--9.99.
011710     03  WE-MES-DESPESA        PIC ---,---,--9.99.
011720     03  WE-MES-LIQUIDO        PIC ---,---,--9.99.
011730 77  WS-MES-LIQUIDO-CALC       PIC S9(9)V99.
011800*    RATEIO POR KMEN - 4 BRANCHES FIXOS (MH/SK/XP/FR).
011900 01  WS-TAB-KMEN.
012000     03  WK-KMEN-ENTRY OCCURS 4 TIMES.
012100         05  WK-KMEN-NOME         PIC X(2).
012200         05  WK-KMEN-TOTAL        PIC S9(9)V99.
012300 77  WS-IX-KM                 PIC 9(1) COMP.
012400
012500*    RANKING POR DRUH - ATE 50 VALORES DISTINTOS, DEPOIS
012600*    ORDENADOS POR CONTAGEM DESCENDENTE (BUBBLE SORT).
012700 01  WS-TAB-DRUH.
012800     03  WD-DRUH-ENTRY OCCURS 50 TIMES
012900             INDEXED BY IX-DRU.
013000         05  WD-DRUH-NOME         PIC X(15).
013100         05  WD-DRUH-CONTAGEM     PIC 9(7)  COMP.
013200         05  WD-DRUH-TOTAL        PIC S9(9)V99.
013300 77  WS-QTD-DRUH               PIC 9(3) COMP.
013400 77  WS-IX-D1                  PIC 9(3) COMP.
013500 77  WS-IX-D2                  PIC 9(3) COMP.
013600 01  WS-DRUH-TEMP.
013700     03  WT-DRUH-NOME           PIC X(15).
013800     03  WT-DRUH-CONTAGEM       PIC 9(7) COMP.
013900     03  WT-DRUH-TOTAL          PIC S9(9)V99.
014000 77  WS-ACHOU                  PIC X VALUE "N".
014100
014150*    TICKET FIN-0540 - O CAMPO TINHA 4 CASAS E O ADD PARA O
014160*    TOTAL (2 CASAS) TRUNCAVA EM VEZ DE ARREDONDAR, PERDENDO
014170*    CENTAVO EM CIMA DE CENTAVO JA ARREDONDADO.  AGORA O
014180*    CAMPO TEM AS MESMAS 2 CASAS DO TOTAL, ENTAO O COMPUTE
014190*    ROUNDED JA ARREDONDA DIRETO PARA CENTAVOS.
014200 01  WS-CASTKA-MULT            PIC S9(9)V99.
014300
014400 01  LINHA-EDITADA.
014500     03  FILLER                PIC X(2)  VALUE SPACES.
014600     03  LE-TEXTO               PIC X(20).
014700     03  LE-VALOR               PIC ---,---,--9.99.
014800     03  FILLER                 PIC X(8)  VALUE " CZK".
014900*
015000*****************************************************
015100 PROCEDURE DIVISION.
015200
015300 P03-ABERTURA.
015350*    TICKET FIN-0538 - PERFORM ... THRU NOS TRECHOS QUE JA
015360*    RODAVAM EM SEQUENCIA RETA, NO PADRAO DA CASA (VER
015370*    P-REC2 THRU P-REC5 NO BANCO01/BANCONF).
015400     PERFORM P02-LE-PARAMETROS THRU P02-LP-FIM.
015500     PERFORM P02-INICIALIZA-TABELAS.
015600     OPEN INPUT TRANS-MASTER.
015700     OPEN OUTPUT REPORT-FILE.
015800     IF FS-MASTER NOT = "00"
015900         DISPLAY "TRANSTA: MESTRE AUSENTE - " FS-MASTER
016000         GO TO P03-SEM-DADOS.
016100     PERFORM P09-LOOP-MESTRE UNTIL FIM-MESTRE.
016200     CLOSE TRANS-MASTER.
016300 P03-SEM-DADOS.
016400     PERFORM P95-ORDENA-MESES THRU P95-FIM.
016500     PERFORM P96-ORDENA-DRUH THRU P96-FIM.
016600     PERFORM P-IMPRIME.
016700     CLOSE REPORT-FILE.
016800     STOP RUN.
016900
017000 P02-INICIALIZA-TABELAS.
017100     MOVE ZEROS TO WS-TOTAL-GERAL WS-TOTAL-CATEG
017200                   WS-TOTAL-NAO-CATEG WS-QTD-MESES
017300                   WS-QTD-DRUH.
017400     MOVE ZEROS TO WS-RECEITA WS-DESPESA WS-NET.
017500     MOVE "importovano" TO WE-STATUS-VALOR(1).
017600     MOVE "Importovano" TO WE-STATUS-LABEL(1).
017700     MOVE "zpracovano"  TO WE-STATUS-VALOR(2).
017800     MOVE "Zpracovano"  TO WE-STATUS-LABEL(2).
017900     MOVE "schvaleno"   TO WE-STATUS-VALOR(3).
018000     MOVE "Schvaleno"   TO WE-STATUS-LABEL(3).
018100     MOVE "upraveno"    TO WE-STATUS-VALOR(4).
018200     MOVE "Upraveno"    TO WE-STATUS-LABEL(4).
018300     MOVE "chyba"       TO WE-STATUS-VALOR(5).
018400     MOVE "Chyba"       TO WE-STATUS-LABEL(5).
018500     PERFORM P02-ZERA-CONTAGEM
018600         VARYING WS-IX-ST FROM 1 BY 1 UNTIL WS-IX-ST > 5.
018700     MOVE "MH" TO WK-KMEN-NOME(1).
018800     MOVE "SK" TO WK-KMEN-NOME(2).
018900     MOVE "XP" TO WK-KMEN-NOME(3).
019000     MOVE "FR" TO WK-KMEN-NOME(4).
019100     PERFORM P02-ZERA-KMEN
019200         VARYING WS-IX-KM FROM 1 BY 1 UNTIL WS-IX-KM > 4.
019300
019400 P02-ZERA-CONTAGEM.
019500     MOVE ZEROS TO WE-STATUS-CONTAGEM(WS-IX-ST).
019600
019700 P02-ZERA-KMEN.
019800     MOVE ZEROS TO WK-KMEN-TOTAL(WS-IX-KM).
019900
020000*    TICKET FIN-0480 - LE O PARAMETRO DA LINHA DE COMANDO E
020100*    ARMA O FILTRO DE DATUM-DE/DATUM-ATE.  SEM PARAMETRO OU
020200*    SEM OS TOKENS DE:= ATE=, FICA A FAIXA TODA (DEFAULT).
020300 P02-LE-PARAMETROS.
020400     MOVE SPACES TO WS-PARM-STRING.
020500     MOVE SPACES TO WS-TOKEN(1) WS-TOKEN(2) WS-TOKEN(3)
020600                     WS-TOKEN(4) WS-TOKEN(5).
020700     ACCEPT WS-PARM-STRING FROM COMMAND-LINE.
020800     IF WS-PARM-STRING = SPACES
020900         GO TO P02-LP-FIM.
021000     UNSTRING WS-PARM-STRING DELIMITED BY ALL SPACES
021100         INTO WS-TOKEN(1) WS-TOKEN(2) WS-TOKEN(3)
021200              WS-TOKEN(4) WS-TOKEN(5).
021300     PERFORM P02-INTERPRETA-TOKEN
021400         VARYING IX-TOK FROM 1 BY 1 UNTIL IX-TOK > 5.
021500 P02-LP-FIM.
021600     EXIT.
021700
021800 P02-INTERPRETA-TOKEN.
021900     IF WS-TOKEN(IX-TOK) = SPACES
022000         GO TO P02-IT-FIM.
022100     EVALUATE TRUE
022200         WHEN WS-TOKEN(IX-TOK)(1:3) = "DE="
022300             MOVE WS-TOKEN(IX-TOK)(4:8) TO WS-DATUM-DE
022400         WHEN WS-TOKEN(IX-TOK)(1:4) = "ATE="
022500             MOVE WS-TOKEN(IX-TOK)(5:8) TO WS-DATUM-ATE
022600         WHEN OTHER
022700             CONTINUE
022800     END-EVALUATE.
022900 P02-IT-FIM.
023000     EXIT.
023100
023200 P09-LOOP-MESTRE.
023300     READ TRANS-MASTER
023400         AT END
023500             MOVE "S" TO WS-FIM-MESTRE
023600             GO TO P09-SAIDA.
023700     IF TM-IS-DELETED = "A"
023800         GO TO P09-SAIDA.
023900     IF TM-DATUM < WS-DATUM-DE OR TM-DATUM > WS-DATUM-ATE
024000         GO TO P09-SAIDA.
024100     ADD 1 TO WS-TOTAL-GERAL.
024200     PERFORM P40-ACUMULA-STATUS THRU P40-ACUMULA-CATEG.
024500     PERFORM P41-ACUMULA-MES THRU P41-FIM.
024600     PERFORM P42-ACUMULA-KMEN THRU P43-FIM.
024800 P09-SAIDA.
024900     EXIT.
025000
025100 P40-ACUMULA-STATUS.
025200     SET IX-STA TO 1.
025300     SEARCH WS-STATUS-IX
025400         AT END CONTINUE
025500         WHEN WE-STATUS-VALOR(IX-STA) = TM-STATUS
025600             ADD 1 TO WE-STATUS-CONTAGEM(IX-STA).
025700
025800 P40-ACUMULA-FINANCEIRO.
025900     IF TM-CASTKA > ZEROS
026000         ADD TM-CASTKA TO WS-RECEITA.
026100     IF TM-CASTKA < ZEROS
026200         COMPUTE WS-DESPESA = WS-DESPESA - TM-CASTKA.
026300
026400 P40-ACUMULA-CATEG.
026500     IF TM-PRIJEM-VYDAJ NOT = SPACE AND TM-DRUH NOT = SPACES
026600         ADD 1 TO WS-TOTAL-CATEG
026700     ELSE
026800         ADD 1 TO WS-TOTAL-NAO-CATEG.
026900
027000*    CONTROLE DE QUEBRA MENSAL - PROCURA O MES NA TABELA,
027100*    SE NAO ACHAR ABRE UMA ENTRADA NOVA (ENTRADA NAO VEM
027200*    EM ORDEM DE DATA, POR ISSO NAO E UM SEARCH ALL).
027300 P41-ACUMULA-MES.
027400     IF WS-QTD-MESES = ZEROS
027500         GO TO P41-NOVO-MES.
027600     SET IX-MES TO 1.
027700 P41-PROCURA.
027800     IF IX-MES > WS-QTD-MESES
027900         GO TO P41-NOVO-MES.
028000     IF WM-ANO-MES(IX-MES) = TM-DATUM-AAAA * 100 +
028100                              TM-DATUM-MM OF TM-DATUM-R
028200         GO TO P41-ACHOU.
028300     SET IX-MES UP BY 1.
028400     GO TO P41-PROCURA.
028500 P41-NOVO-MES.
028600     IF WS-QTD-MESES > 11
028700         GO TO P41-FIM.
028800     ADD 1 TO WS-QTD-MESES.
028900     SET IX-MES TO WS-QTD-MESES.
029000     COMPUTE WM-ANO-MES(IX-MES) =
029100         TM-DATUM-AAAA OF TM-DATUM-R * 100 +
029200         TM-DATUM-MM   OF TM-DATUM-R.
029300     MOVE ZEROS TO WM-CONTAGEM(IX-MES) WM-RECEITA(IX-MES)
029400                   WM-DESPESA(IX-MES).
029500 P41-ACHOU.
029600     ADD 1 TO WM-CONTAGEM(IX-MES).
029700     IF TM-CASTKA > ZEROS
029800         ADD TM-CASTKA TO WM-RECEITA(IX-MES).
029900     IF TM-CASTKA < ZEROS
030000         COMPUTE WM-DESPESA(IX-MES) = WM-DESPESA(IX-MES) -
030100                 TM-CASTKA.
030200 P41-FIM.
030300     EXIT.
030400
030500*    RATEIO: CASTKA * PCT-DO-RAMO / 100, ARREDONDADO.
030600 P42-ACUMULA-KMEN.
030700     COMPUTE WS-CASTKA-MULT ROUNDED =
030800         TM-CASTKA * TM-MH-PCT / 100.
030900     ADD WS-CASTKA-MULT TO WK-KMEN-TOTAL(1).
031000     COMPUTE WS-CASTKA-MULT ROUNDED =
031100         TM-CASTKA * TM-SK-PCT / 100.
031200     ADD WS-CASTKA-MULT TO WK-KMEN-TOTAL(2).
031300     COMPUTE WS-CASTKA-MULT ROUNDED =
031400         TM-CASTKA * TM-XP-PCT / 100.
031500     ADD WS-CASTKA-MULT TO WK-KMEN-TOTAL(3).
031600     COMPUTE WS-CASTKA-MULT ROUNDED =
031700         TM-CASTKA * TM-FR-PCT / 100.
031800     ADD WS-CASTKA-MULT TO WK-KMEN-TOTAL(4).
031900
032000 P43-ACUMULA-DRUH.
032100     IF TM-DRUH = SPACES
032200         GO TO P43-FIM.
032300     MOVE "N" TO WS-ACHOU.
032400     SET IX-DRU TO 1.
032500 P43-PROCURA.
032600     IF IX-DRU > WS-QTD-DRUH
032700         GO TO P43-NOVO.
032800     IF WD-DRUH-NOME(IX-DRU) = TM-DRUH
032900         MOVE "S" TO WS-ACHOU
033000         GO TO P43-ACHOU.
033100     SET IX-DRU UP BY 1.
033200     GO TO P43-PROCURA.
033300 P43-NOVO.
033400     IF WS-QTD-DRUH > 49
033500         GO TO P43-FIM.
033600     ADD 1 TO WS-QTD-DRUH.
033700     SET IX-DRU TO WS-QTD-DRUH.
033800     MOVE TM-DRUH TO WD-DRUH-NOME(IX-DRU).
033900     MOVE ZEROS TO WD-DRUH-CONTAGEM(IX-DRU)
034000                   WD-DRUH-TOTAL(IX-DRU).
034100 P43-ACHOU.
034200     ADD 1 TO WD-DRUH-CONTAGEM(IX-DRU).
034300     ADD TM-CASTKA TO WD-DRUH-TOTAL(IX-DRU).
034400 P43-FIM.
034500     EXIT.
034600
034700*    BUBBLE SORT - MESES EM ORDEM DECRESCENTE DE ANO-MES
034800*    (MAIS RECENTE PRIMEIRO).
034900 P95-ORDENA-MESES.
035000     IF WS-QTD-MESES < 2
035100         GO TO P95-FIM.
035200     PERFORM P95-PASSADA
035300         VARYING WS-IX-ORD1 FROM 1 BY 1
035400         UNTIL WS-IX-ORD1 > WS-QTD-MESES - 1.
035500 P95-FIM.
035600     EXIT.
035700
035800 P95-PASSADA.
035900     PERFORM P95-COMPARA
036000         VARYING WS-IX-ORD2 FROM 1 BY 1
036100         UNTIL WS-IX-ORD2 > WS-QTD-MESES - WS-IX-ORD1.
036200
036300 P95-COMPARA.
036400     IF WM-ANO-MES(WS-IX-ORD2) < WM-ANO-MES(WS-IX-ORD2 + 1)
036500         MOVE WM-MES-ENTRY(WS-IX-ORD2)     TO WS-MES-TEMP
036600         MOVE WM-MES-ENTRY(WS-IX-ORD2 + 1) TO
036700              WM-MES-ENTRY(WS-IX-ORD2)
036800         MOVE WS-MES-TEMP TO WM-MES-ENTRY(WS-IX-ORD2 + 1).
036900
037000*    BUBBLE SORT - DRUH EM ORDEM DECRESCENTE DE CONTAGEM.
037100 P96-ORDENA-DRUH.
037200     IF WS-QTD-DRUH < 2
037300         GO TO P96-FIM.
037400     PERFORM P96-PASSADA
037500         VARYING WS-IX-D1 FROM 1 BY 1
037600         UNTIL WS-IX-D1 > WS-QTD-DRUH - 1.
037700 P96-FIM.
037800     EXIT.
037900
038000 P96-PASSADA.
038100     PERFORM P96-COMPARA
038200         VARYING WS-IX-D2 FROM 1 BY 1
038300         UNTIL WS-IX-D2 > WS-QTD-DRUH - WS-IX-D1.
038400
038500 P96-COMPARA.
038600     IF WD-DRUH-CONTAGEM(WS-IX-D2) <
038700        WD-DRUH-CONTAGEM(WS-IX-D2 + 1)
038800         MOVE WD-DRUH-ENTRY(WS-IX-D2)     TO WS-DRUH-TEMP
038900         MOVE WD-DRUH-ENTRY(WS-IX-D2 + 1) TO
039000              WD-DRUH-ENTRY(WS-IX-D2)
039100         MOVE WS-DRUH-TEMP TO WD-DRUH-ENTRY(WS-IX-D2 + 1).
039200
039300*****************************************************
039400*  IMPRESSAO DO RELATORIO - 80 COLUNAS, TITULOS E
039500*  SECOES SEPARADAS POR LINHAS DE "=" E "-".
039600*****************************************************
039700 P-IMPRIME.
039800     MOVE ALL "=" TO LINHA-RELATO.
039900     WRITE LINHA-RELATO.
040000     MOVE "TRANSACTION STATISTICS" TO LINHA-RELATO.
040100     WRITE LINHA-RELATO.
040200     MOVE ALL "=" TO LINHA-RELATO.
040300     WRITE LINHA-RELATO.
040400     STRING "Total transactions: " WS-TOTAL-GERAL
040500         DELIMITED BY SIZE INTO LINHA-RELATO.
040600     WRITE LINHA-RELATO.
040700     MOVE SPACES TO LINHA-RELATO.
040800     WRITE LINHA-RELATO.
040900     MOVE "--- By Status ---" TO LINHA-RELATO.
041000     WRITE LINHA-RELATO.
041100     PERFORM P-IMP-STATUS
041200         VARYING WS-IX-ST FROM 1 BY 1 UNTIL WS-IX-ST > 5.
041300     MOVE SPACES TO LINHA-RELATO.
041400     WRITE LINHA-RELATO.
041500     MOVE "--- Financial Summary ---" TO LINHA-RELATO.
041600     WRITE LINHA-RELATO.
041700     MOVE "Income:" TO LE-TEXTO.
041800     MOVE WS-RECEITA TO LE-VALOR.
041900     PERFORM P-IMP-LINHA-EDITADA.
042000     MOVE "Expense:" TO LE-TEXTO.
042100     MOVE WS-DESPESA TO LE-VALOR.
042200     PERFORM P-IMP-LINHA-EDITADA.
042300     COMPUTE WS-NET = WS-RECEITA - WS-DESPESA.
042400     MOVE "Net:" TO LE-TEXTO.
042500     MOVE WS-NET TO LE-VALOR.
042600     PERFORM P-IMP-LINHA-EDITADA.
042700     MOVE SPACES TO LINHA-RELATO.
042800     WRITE LINHA-RELATO.
042900     MOVE "--- Categorization ---" TO LINHA-RELATO.
043000     WRITE LINHA-RELATO.
043100     PERFORM P-IMP-CATEG.
043200     IF WS-QTD-MESES > ZEROS
043300         PERFORM P-IMP-MESES.
043400     PERFORM P-IMP-KMEN.
043500     IF WS-QTD-DRUH > ZEROS
043600         PERFORM P-IMP-DRUH.
043700     MOVE ALL "=" TO LINHA-RELATO.
043800     WRITE LINHA-RELATO.
043900
044000 P-IMP-STATUS.
044100     IF WE-STATUS-CONTAGEM(WS-IX-ST) = ZEROS
044200         GO TO P-IMP-STATUS-FIM.
044300     COMPUTE WS-PCT-X10 ROUNDED =
044400         WE-STATUS-CONTAGEM(WS-IX-ST) * 1000 / WS-TOTAL-GERAL.
044500     COMPUTE WS-PCT = WS-PCT-X10 / 10.
044600     STRING "  " WE-STATUS-LABEL(WS-IX-ST) ": "
044700             WE-STATUS-CONTAGEM(WS-IX-ST) " (" WS-PCT "%)"
044800         DELIMITED BY SIZE INTO LINHA-RELATO.
044900     WRITE LINHA-RELATO.
045000 P-IMP-STATUS-FIM.
045100     EXIT.
045200
045300 P-IMP-LINHA-EDITADA.
045400     WRITE LINHA-RELATO FROM LINHA-EDITADA.
045500
045600 P-IMP-CATEG.
045700     COMPUTE WS-PCT-X10 ROUNDED =
045800         WS-TOTAL-CATEG * 1000 / WS-TOTAL-GERAL.
045900     COMPUTE WS-PCT = WS-PCT-X10 / 10.
046000     STRING "  Categorized:   " WS-TOTAL-CATEG
046100             " (" WS-PCT "%)" DELIMITED BY SIZE
046200         INTO LINHA-RELATO.
046300     WRITE LINHA-RELATO.
046400     COMPUTE WS-PCT-X10 ROUNDED =
046500         WS-TOTAL-NAO-CATEG * 1000 / WS-TOTAL-GERAL.
046600     COMPUTE WS-PCT = WS-PCT-X10 / 10.
046700     STRING "  Uncategorized: " WS-TOTAL-NAO-CATEG
046800             " (" WS-PCT "%)" DELIMITED BY SIZE
046900         INTO LINHA-RELATO.
047000     WRITE LINHA-RELATO.
047100
047200 P-IMP-MESES.
047300     MOVE SPACES TO LINHA-RELATO.
047400     WRITE LINHA-RELATO.
047500     MOVE "--- By Month ---" TO LINHA-RELATO.
047600     WRITE LINHA-RELATO.
047700     MOVE "  Month      Count   Income   Expense   Net"
047800         TO LINHA-RELATO.
047900     WRITE LINHA-RELATO.
048000     PERFORM P-IMP-UM-MES
048100         VARYING IX-MES FROM 1 BY 1 UNTIL IX-MES > WS-QTD-MESES.
048200
048300 P-IMP-UM-MES.
048310*    TICKET FIN-0531 - A COLUNA NET DO CABECALHO NUNCA ERA
048320*    CALCULADA NEM IMPRESSA, E RECEITA/DESPESA IAM PARA O
048330*    STRING SEM PASSAR POR CAMPO EDITADO, SAINDO SEM O PONTO
048340*    DECIMAL.  AS TRES PASSAM AGORA POR WS-MES-EDITADO, IGUAL
048350*    AO RESUMO FINANCEIRO (LE-VALOR).
048400     COMPUTE WS-MES-LIQUIDO-CALC =
048410         WM-RECEITA(IX-MES) - WM-DESPESA(IX-MES).
048420     MOVE WM-RECEITA(IX-MES)      TO WE-MES-RECEITA.
048430     MOVE WM-DESPESA(IX-MES)      TO WE-MES-DESPESA.
048440     MOVE WS-MES-LIQUIDO-CALC     TO WE-MES-LIQUIDO.
048600     STRING "  " WM-ANO-MES(IX-MES) "   "
048700             WM-CONTAGEM(IX-MES) "   "
048800             WE-MES-RECEITA       "   "
048900             WE-MES-DESPESA       "   "
048950             WE-MES-LIQUIDO
049000         DELIMITED BY SIZE INTO LINHA-RELATO.
049100     WRITE LINHA-RELATO.
049200
049300 P-IMP-KMEN.
049400     MOVE SPACES TO LINHA-RELATO.
049500     WRITE LINHA-RELATO.
049600     MOVE "--- By KMEN ---" TO LINHA-RELATO.
049700     WRITE LINHA-RELATO.
049800     PERFORM P-IMP-UM-KMEN
049900         VARYING WS-IX-KM FROM 1 BY 1 UNTIL WS-IX-KM > 4.
050000
050100 P-IMP-UM-KMEN.
050200     MOVE WK-KMEN-NOME(WS-IX-KM) TO LE-TEXTO.
050300     MOVE WK-KMEN-TOTAL(WS-IX-KM) TO LE-VALOR.
050400     PERFORM P-IMP-LINHA-EDITADA.
050500
050600 P-IMP-DRUH.
050700     MOVE SPACES TO LINHA-RELATO.
050800     WRITE LINHA-RELATO.
050900     MOVE "--- By Druh ---" TO LINHA-RELATO.
051000     WRITE LINHA-RELATO.
051100     MOVE "  Druh                Count   Total" TO LINHA-RELATO.
051200     WRITE LINHA-RELATO.
051300     PERFORM P-IMP-UM-DRUH
051400         VARYING IX-DRU FROM 1 BY 1
051500         UNTIL IX-DRU > WS-QTD-DRUH OR IX-DRU > 15.
051600
051700 P-IMP-UM-DRUH.
051800     STRING "  " WD-DRUH-NOME(IX-DRU) "   "
051900             WD-DRUH-CONTAGEM(IX-DRU) "   "
052000             WD-DRUH-TOTAL(IX-DRU)
052100         DELIMITED BY SIZE INTO LINHA-RELATO.
052200     WRITE LINHA-RELATO.
