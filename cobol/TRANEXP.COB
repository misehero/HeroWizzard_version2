000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    TRANEXP.
000400 AUTHOR.        L A SOUZA.
000500 INSTALLATION.  ELDORADO SISTEMAS - SETOR FINANCEIRO.
000600 DATE-WRITTEN.  04/11/92.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NAO DISTRIBUIR.
000900*****************************************************
001000*  TRANEXP - EXPORTACAO DO MESTRE EM TEXTO DELIMITADO.
001100*
001200*  CLASSIFICA O MESTRE POR DATUM ASCENDENTE (SORT), FIL-
001300*  TRA EXCLUIDOS/INATIVOS E OS FILTROS OPCIONAIS DE DATA/
001400*  STATUS/PROJETO/NAO-CATEGORIZADO, RESOLVE OS NOMES DE
001500*  PROJETO/PRODUTO/SUBGRUPO E GRAVA UMA LINHA DE 24 COLU-
001600*  NAS NO FORMATO TCHECO (VIRGULA DECIMAL, DD.MM.YYYY).
001700*-----------------------------------------------------
001800*  HISTORICO DE ALTERACOES
001900*  92-04-11  LAS  VERSAO ORIGINAL, 24 COLUNAS.
002000*  92-09-08  LAS  ACRESCENTADA A RESOLUCAO DE NOME DE
002100*                 PROJETO/PRODUTO/SUBGRUPO VIA TABELA.
002200*  93-01-14  RFM  ACRESCENTADOS OS FILTROS DE STATUS E
002300*                 NAO-CATEGORIZADO-SOMENTE.
002400*  98-11-20  RFM  Y2K - DATA DE EXPORTACAO COM 4 DIGITOS
002500*                 DE ANO NA COLUNA 1.
002600*  03-05-30  LAS  TICKET FIN-0448 - FILTRO POR PROJEKT-ID.
002700*  03-06-12  LAS  CORRIGIDA A LEITURA DO PARAMETRO - OS
002800*                 FILTROS DE STATUS/PROJEKT/NAO-CATEG/DATA
002900*                 ESTAVAM DECLARADOS MAS NUNCA RECEBIAM
003000*                 VALOR.  ACRESCENTADO O ACCEPT DA LINHA DE
003100*                 COMANDO (DE=/ATE=/STATUS=/PROJEKT=/
003200*                 NAOCATEG).
003300*****************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 ON STATUS IS UPSI-0-LIGADO.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT TRANS-MASTER ASSIGN TO "TRANMAST"
004400            ORGANIZATION IS SEQUENTIAL
004500            FILE STATUS IS FS-MASTER.
004600
004700     SELECT WORK-SORT    ASSIGN TO "WORKSORT".
004800
004900     SELECT SORTED-FILE  ASSIGN TO "TRANORDR"
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS IS FS-ORDENADO.
005200
005300     SELECT PROJECT-FILE ASSIGN TO "PROJETIN"
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS IS FS-PROJETO.
005600
005700     SELECT PRODUCT-FILE ASSIGN TO "PRODUTIN"
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS IS FS-PRODUTO.
006000
006100     SELECT SUBGROUP-FILE ASSIGN TO "SUBGRPIN"
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS IS FS-SUBGRP.
006400
006500     SELECT EXPORT-FILE  ASSIGN TO "EXPORTOU"
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS IS FS-EXPORT.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  TRANS-MASTER
007200     LABEL RECORD IS STANDARD
007300     VALUE OF FILE-ID IS "TRANMAST.DAT".
007400 COPY TRANMAST.
007500
007600*    A SD SO PRECISA DO CAMPO-CHAVE NA POSICAO CERTA - O
007700*    RESTO DO REGISTRO ATRAVESSA O SORT COMO FILLER.
007800 SD  WORK-SORT.
007900 01  REG-SORT-CHAVE.
008000     03  FILLER                   PIC X(15).
008100     03  SR-DATUM                 PIC 9(8).
008200     03  FILLER                   PIC X(546).
008300
008400 FD  SORTED-FILE
008500     LABEL RECORD IS STANDARD
008600     VALUE OF FILE-ID IS "TRANORDR.DAT".
008700 01  REG-SORTED                   PIC X(569).
008800
008900 FD  PROJECT-FILE
009000     LABEL RECORD IS STANDARD
009100     VALUE OF FILE-ID IS "PROJETO.DAT".
009200 01  REG-PROJETO-FD                PIC X(83).
009300
009400 FD  PRODUCT-FILE
009500     LABEL RECORD IS STANDARD
009600     VALUE OF FILE-ID IS "PRODUTO.DAT".
009700 01  REG-PRODUTO-FD                PIC X(101).
009800
009900 FD  SUBGROUP-FILE
010000     LABEL RECORD IS STANDARD
010100     VALUE OF FILE-ID IS "SUBGRUP.DAT".
010200 01  REG-SUBGRUPO-FD               PIC X(106).
010300
010400 FD  EXPORT-FILE
010500     LABEL RECORD IS STANDARD.
010600 01  LINHA-EXPORT                  PIC X(400).
010700
010800***********************************
010900 WORKING-STORAGE SECTION.
011000 COPY EXPLINE.
011100 COPY LOOKUPS.
011200 77  FS-MASTER                PIC XX.
011300 77  FS-ORDENADO              PIC XX.
011400 77  FS-PROJETO               PIC XX.
011500 77  FS-PRODUTO                PIC XX.
011600 77  FS-SUBGRP                PIC XX.
011700 77  FS-EXPORT                PIC XX.
011800 77  WS-FIM-MESTRE             PIC X VALUE "N".
011900     88  FIM-MESTRE            VALUE "S".
012000 77  WS-GRAVA-LINHA            PIC X VALUE "S".
012100     88  PODE-GRAVAR            VALUE "S".
012200 77  WS-FILTRO-PROJEKT         PIC X(12) VALUE SPACES.
012300 77  WS-FILTRO-STATUS          PIC X(12) VALUE SPACES.
012400 77  WS-FILTRO-NAO-CATEG       PIC X     VALUE "N".
012500     88  FILTRA-NAO-CATEG      VALUE "S".
012600 77  WS-DATUM-DE               PIC 9(8)  VALUE ZEROS.
012700 77  WS-DATUM-ATE              PIC 9(8)  VALUE 99999999.
012800*
012900*    PARAMETRO DA LINHA DE COMANDO, TOKENS SEPARADOS POR
013000*    ESPACO, EM QUALQUER ORDEM - DE=AAAAMMDD ATE=AAAAMMDD
013100*    STATUS=xxxxxxxxxxxx PROJEKT=xxxxxxxxxxxx NAOCATEG.
013200*    SEM PARAMETRO, EXPORTA TUDO (MENOS EXCLUIDO/INATIVO).
013300 01  WS-PARM-STRING            PIC X(80).
013400 01  WS-TAB-TOKEN.
013500     03  WS-TOKEN-ENTRY OCCURS 6 TIMES
013600             INDEXED BY IX-TOK.
013700         05  WS-TOKEN          PIC X(20).
013800
013900 01  WS-TOTAIS.
014000     03  WS-EXPORTED-COUNT     PIC 9(7) COMP.
014100
014200*    TABELAS DE PROJETO/PRODUTO/SUBGRUPO EM MEMORIA, PARA
014300*    RESOLVER O NOME NA HORA DE MONTAR A LINHA.
014400 01  WS-TAB-PROJETO.
014500     03  WX-PROJETO-ENTRY OCCURS 200 TIMES
014600             INDEXED BY IX-PJ.
014700         05  WX-PROJETO-ID       PIC X(12).
014800         05  WX-PROJETO-NOME     PIC X(20).
014900 77  WS-QTD-PROJETO            PIC 9(4) COMP.
015000
015100 01  WS-TAB-PRODUTO.
015200     03  WX-PRODUTO-ENTRY OCCURS 200 TIMES
015300             INDEXED BY IX-PD.
015400         05  WX-PRODUTO-ID       PIC X(20).
015500         05  WX-PRODUTO-NOME     PIC X(25).
015600 77  WS-QTD-PRODUTO            PIC 9(4) COMP.
015700
015800 01  WS-TAB-SUBGRUPO.
015900     03  WX-SUBGRUPO-ENTRY OCCURS 200 TIMES
016000             INDEXED BY IX-SG.
016100         05  WX-SUBGRUPO-ID      PIC X(25).
016200         05  WX-SUBGRUPO-NOME    PIC X(20).
016300 77  WS-QTD-SUBGRUPO           PIC 9(4) COMP.
016400
016500 01  WS-DATUM-FORMATADA.
016600     03  WF-DIA                 PIC 99.
016700     03  FILLER                 PIC X VALUE ".".
016800     03  WF-MES                 PIC 99.
016900     03  FILLER                 PIC X VALUE ".".
017000     03  WF-ANO                 PIC 9(4).
017100
017200 01  WS-CASTKA-EDITADA          PIC -(9)9.99.
017300 01  WS-PCT-EDITADA             PIC ZZ9.99.
017400*
017500*****************************************************
017600 PROCEDURE DIVISION.
017700
017800 P03-ABERTURA.
017900     PERFORM P02-LE-PARAMETROS.
018000     PERFORM P60-CARREGA-PROJETOS.
018100     PERFORM P61-CARREGA-PRODUTOS.
018200     PERFORM P62-CARREGA-SUBGRUPOS.
018300     PERFORM P04-ORDENA.
018400     OPEN OUTPUT EXPORT-FILE.
018500     PERFORM P08-ESCREVE-CABECALHO.
018600     OPEN INPUT SORTED-FILE.
018700     PERFORM P09-LOOP-MESTRE UNTIL FIM-MESTRE.
018800     CLOSE SORTED-FILE EXPORT-FILE.
018900     PERFORM P91-MOSTRA-RESUMO.
019000     STOP RUN.
019100
019200*    TICKET FIN-0448 (E OS ANTERIORES DE STATUS/NAO-CATEG) -
019300*    LE O PARAMETRO DA LINHA DE COMANDO E ARMA OS FILTROS
019400*    OPCIONAIS.  SEM PARAMETRO, NENHUM FILTRO FICA ATIVO.
019500 P02-LE-PARAMETROS.
019600     MOVE SPACES TO WS-PARM-STRING.
019700     MOVE SPACES TO WS-TOKEN(1) WS-TOKEN(2) WS-TOKEN(3)
019800                     WS-TOKEN(4) WS-TOKEN(5) WS-TOKEN(6).
019900     ACCEPT WS-PARM-STRING FROM COMMAND-LINE.
020000     IF WS-PARM-STRING = SPACES
020100         GO TO P02-LP-FIM.
020200     UNSTRING WS-PARM-STRING DELIMITED BY ALL SPACES
020300         INTO WS-TOKEN(1) WS-TOKEN(2) WS-TOKEN(3)
020400              WS-TOKEN(4) WS-TOKEN(5) WS-TOKEN(6).
020500     PERFORM P02-INTERPRETA-TOKEN
020600         VARYING IX-TOK FROM 1 BY 1 UNTIL IX-TOK > 6.
020700 P02-LP-FIM.
020800     EXIT.
020900
021000 P02-INTERPRETA-TOKEN.
021100     IF WS-TOKEN(IX-TOK) = SPACES
021200         GO TO P02-IT-FIM.
021300     EVALUATE TRUE
021400         WHEN WS-TOKEN(IX-TOK)(1:3) = "DE="
021500             MOVE WS-TOKEN(IX-TOK)(4:8)  TO WS-DATUM-DE
021600         WHEN WS-TOKEN(IX-TOK)(1:4) = "ATE="
021700             MOVE WS-TOKEN(IX-TOK)(5:8)  TO WS-DATUM-ATE
021800         WHEN WS-TOKEN(IX-TOK)(1:7) = "STATUS="
021900             MOVE WS-TOKEN(IX-TOK)(8:12) TO WS-FILTRO-STATUS
022000         WHEN WS-TOKEN(IX-TOK)(1:8) = "PROJEKT="
022100             MOVE WS-TOKEN(IX-TOK)(9:12) TO WS-FILTRO-PROJEKT
022200         WHEN WS-TOKEN(IX-TOK) = "NAOCATEG"
022300             MOVE "S" TO WS-FILTRO-NAO-CATEG
022400         WHEN OTHER
022500             CONTINUE
022600     END-EVALUATE.
022700 P02-IT-FIM.
022800     EXIT.
022900
023000*    CLASSIFICA O MESTRE POR DATUM ASCENDENTE NUM ARQUIVO
023100*    DE TRABALHO, PARA A EXPORTACAO SAIR EM ORDEM DE DATA.
023200 P04-ORDENA.
023300     SORT WORK-SORT
023400         ON ASCENDING KEY SR-DATUM
023500         USING TRANS-MASTER
023600         GIVING SORTED-FILE.
023700
023800 P08-ESCREVE-CABECALHO.
023900     STRING "Datum;Ucet;Typ;Poznamka/Zprava;VS;Castka;Status;"
024000            "P/V;V/N;Dane;Druh;Detail;KMEN;MH%;SK%;XP%;FR%;"
024100            "Projekt;Produkt;Podskupina;Cislo protiuctu;"
024200            "Nazev protiuctu;Merchant;ID transakce"
024300         DELIMITED BY SIZE INTO LINHA-EXPORT.
024400     WRITE LINHA-EXPORT.
024500
024600 P60-CARREGA-PROJETOS.
024700     MOVE ZEROS TO WS-QTD-PROJETO.
024800     OPEN INPUT PROJECT-FILE.
024900     IF FS-PROJETO NOT = "00"
025000         GO TO P60-FIM.
025100 P60-LE.
025200     READ PROJECT-FILE INTO REG-PROJETO
025300         AT END GO TO P60-FIM.
025400     IF WS-QTD-PROJETO < 200
025500         ADD 1 TO WS-QTD-PROJETO
025600         MOVE PJ-PROJECT-ID TO WX-PROJETO-ID(WS-QTD-PROJETO)
025700         MOVE PJ-NAME       TO WX-PROJETO-NOME(WS-QTD-PROJETO).
025800     GO TO P60-LE.
025900 P60-FIM.
026000     CLOSE PROJECT-FILE.
026100
026200 P61-CARREGA-PRODUTOS.
026300     MOVE ZEROS TO WS-QTD-PRODUTO.
026400     OPEN INPUT PRODUCT-FILE.
026500     IF FS-PRODUTO NOT = "00"
026600         GO TO P61-FIM.
026700 P61-LE.
026800     READ PRODUCT-FILE INTO REG-PRODUTO
026900         AT END GO TO P61-FIM.
027000     IF WS-QTD-PRODUTO < 200
027100         ADD 1 TO WS-QTD-PRODUTO
027200         MOVE PD-PRODUCT-ID TO WX-PRODUTO-ID(WS-QTD-PRODUTO)
027300         MOVE PD-NAME       TO WX-PRODUTO-NOME(WS-QTD-PRODUTO).
027400     GO TO P61-LE.
027500 P61-FIM.
027600     CLOSE PRODUCT-FILE.
027700
027800 P62-CARREGA-SUBGRUPOS.
027900     MOVE ZEROS TO WS-QTD-SUBGRUPO.
028000     OPEN INPUT SUBGROUP-FILE.
028100     IF FS-SUBGRP NOT = "00"
028200         GO TO P62-FIM.
028300 P62-LE.
028400     READ SUBGROUP-FILE INTO REG-SUBGRUPO
028500         AT END GO TO P62-FIM.
028600     IF WS-QTD-SUBGRUPO < 200
028700         ADD 1 TO WS-QTD-SUBGRUPO
028800         MOVE SG-SUBGROUP-ID TO WX-SUBGRUPO-ID(WS-QTD-SUBGRUPO)
028900         MOVE SG-NAME        TO WX-SUBGRUPO-NOME(WS-QTD-SUBGRUPO).
029000     GO TO P62-LE.
029100 P62-FIM.
029200     CLOSE SUBGROUP-FILE.
029300
029400 P09-LOOP-MESTRE.
029500     READ SORTED-FILE INTO REG-TRANMAST
029600         AT END
029700             MOVE "S" TO WS-FIM-MESTRE
029800             GO TO P09-SAIDA.
029900     PERFORM P17-FILTRO-EXPORT.
030000     IF NOT PODE-GRAVAR
030100         GO TO P09-SAIDA.
030200     PERFORM P50-FORMATA-LINHA.
030300     WRITE LINHA-EXPORT FROM REG-EXPLINE.
030400     ADD 1 TO WS-EXPORTED-COUNT.
030500 P09-SAIDA.
030600     EXIT.
030700
030800 P17-FILTRO-EXPORT.
030900     MOVE "S" TO WS-GRAVA-LINHA.
031000     IF TM-IS-DELETED = "A"
031100         MOVE "N" TO WS-GRAVA-LINHA
031200         GO TO P17-FIM.
031300     IF TM-IS-ACTIVE = "N"
031400         MOVE "N" TO WS-GRAVA-LINHA
031500         GO TO P17-FIM.
031600     IF TM-DATUM < WS-DATUM-DE OR
031700        TM-DATUM > WS-DATUM-ATE
031800         MOVE "N" TO WS-GRAVA-LINHA
031900         GO TO P17-FIM.
032000     IF WS-FILTRO-STATUS NOT = SPACES AND
032100        TM-STATUS NOT = WS-FILTRO-STATUS
032200         MOVE "N" TO WS-GRAVA-LINHA
032300         GO TO P17-FIM.
032400     IF WS-FILTRO-PROJEKT NOT = SPACES AND
032500        TM-PROJEKT-ID NOT = WS-FILTRO-PROJEKT
032600         MOVE "N" TO WS-GRAVA-LINHA
032700         GO TO P17-FIM.
032800     IF FILTRA-NAO-CATEG
032900         IF TM-PRIJEM-VYDAJ NOT = SPACE AND
033000            TM-DRUH NOT = SPACES
033100             MOVE "N" TO WS-GRAVA-LINHA.
033200 P17-FIM.
033300     EXIT.
033400
033500*****************************************************
033600*  MONTA A LINHA DE EXPORTACAO, 24 COLUNAS ";" - TUDO NO
033700*  FORMATO TCHECO (VIRGULA DECIMAL, DD.MM.YYYY, ANO/NE).
033800*****************************************************
033900 P50-FORMATA-LINHA.
034000     MOVE TM-DATUM-DD TO WF-DIA.
034100     MOVE TM-DATUM-MM TO WF-MES.
034200     MOVE TM-DATUM-AAAA TO WF-ANO.
034300     MOVE WS-DATUM-FORMATADA TO EX-DATUM.
034400     MOVE TM-UCET TO EX-UCET.
034500     MOVE TM-TYP TO EX-TYP.
034600     MOVE TM-POZNAMKA-ZPRAVA TO EX-POZNAMKA-ZPRAVA.
034700     MOVE TM-VARIABILNI-SYMBOL TO
034800          EX-VARIABILNI-SYMBOL.
034900     MOVE TM-CASTKA TO WS-CASTKA-EDITADA.
035000     INSPECT WS-CASTKA-EDITADA REPLACING ALL "." BY ",".
035100     MOVE WS-CASTKA-EDITADA TO EX-CASTKA.
035200     PERFORM P55-STATUS-LABEL.
035300     MOVE TM-PRIJEM-VYDAJ TO EX-PRIJEM-VYDAJ.
035400     MOVE TM-VLASTNI-NEVLASTNI TO
035500          EX-VLASTNI-NEVLASTNI.
035600     IF TM-DANE = "A"
035700         MOVE "Ano" TO EX-DANE
035800     ELSE
035900         MOVE "Ne" TO EX-DANE.
036000     MOVE TM-DRUH TO EX-DRUH.
036100     MOVE TM-DETAIL TO EX-DETAIL.
036200     MOVE TM-KMEN TO EX-KMEN.
036300     MOVE TM-MH-PCT TO WS-PCT-EDITADA.
036400     INSPECT WS-PCT-EDITADA REPLACING ALL "." BY ",".
036500     MOVE WS-PCT-EDITADA TO EX-MH-PCT.
036600     MOVE TM-SK-PCT TO WS-PCT-EDITADA.
036700     INSPECT WS-PCT-EDITADA REPLACING ALL "." BY ",".
036800     MOVE WS-PCT-EDITADA TO EX-SK-PCT.
036900     MOVE TM-XP-PCT TO WS-PCT-EDITADA.
037000     INSPECT WS-PCT-EDITADA REPLACING ALL "." BY ",".
037100     MOVE WS-PCT-EDITADA TO EX-XP-PCT.
037200     MOVE TM-FR-PCT TO WS-PCT-EDITADA.
037300     INSPECT WS-PCT-EDITADA REPLACING ALL "." BY ",".
037400     MOVE WS-PCT-EDITADA TO EX-FR-PCT.
037500     PERFORM P51-RESOLVE-PROJETO.
037600     PERFORM P52-RESOLVE-PRODUTO.
037700     PERFORM P53-RESOLVE-SUBGRUPO.
037800     MOVE TM-CISLO-PROTIUCTU TO EX-CISLO-PROTIUCTU.
037900     MOVE TM-NAZEV-PROTIUCTU TO EX-NAZEV-PROTIUCTU.
038000     MOVE TM-NAZEV-MERCHANTA TO EX-MERCHANT.
038100     MOVE TM-ID-TRANSAKCE TO EX-ID-TRANSAKCE.
038200     STRING EX-DATUM               DELIMITED BY SIZE ";"
038300            EX-UCET               DELIMITED BY SIZE ";"
038400            EX-TYP                DELIMITED BY SIZE ";"
038500            EX-POZNAMKA-ZPRAVA    DELIMITED BY SIZE ";"
038600            EX-VARIABILNI-SYMBOL  DELIMITED BY SIZE ";"
038700            EX-CASTKA             DELIMITED BY SIZE ";"
038800            EX-STATUS             DELIMITED BY SIZE ";"
038900            EX-PRIJEM-VYDAJ       DELIMITED BY SIZE ";"
039000            EX-VLASTNI-NEVLASTNI  DELIMITED BY SIZE ";"
039100            EX-DANE               DELIMITED BY SIZE ";"
039200            EX-DRUH               DELIMITED BY SIZE ";"
039300            EX-DETAIL             DELIMITED BY SIZE ";"
039400            EX-KMEN               DELIMITED BY SIZE ";"
039500            EX-MH-PCT             DELIMITED BY SIZE ";"
039600            EX-SK-PCT             DELIMITED BY SIZE ";"
039700            EX-XP-PCT             DELIMITED BY SIZE ";"
039800            EX-FR-PCT             DELIMITED BY SIZE ";"
039900            EX-PROJEKT            DELIMITED BY SIZE ";"
040000            EX-PRODUKT            DELIMITED BY SIZE ";"
040100            EX-PODSKUPINA         DELIMITED BY SIZE ";"
040200            EX-CISLO-PROTIUCTU    DELIMITED BY SIZE ";"
040300            EX-NAZEV-PROTIUCTU    DELIMITED BY SIZE ";"
040400            EX-MERCHANT           DELIMITED BY SIZE ";"
040500            EX-ID-TRANSAKCE       DELIMITED BY SIZE
040600         INTO REG-EXPLINE.
040700
040800 P55-STATUS-LABEL.
040900     EVALUATE TM-STATUS
041000         WHEN "importovano" MOVE "Importovano" TO EX-STATUS
041100         WHEN "zpracovano"  MOVE "Zpracovano"  TO EX-STATUS
041200         WHEN "schvaleno"   MOVE "Schvaleno"   TO EX-STATUS
041300         WHEN "upraveno"    MOVE "Upraveno"    TO EX-STATUS
041400         WHEN "chyba"       MOVE "Chyba"       TO EX-STATUS
041500         WHEN OTHER         MOVE SPACES         TO EX-STATUS
041600     END-EVALUATE.
041700
041800 P51-RESOLVE-PROJETO.
041900     MOVE SPACES TO EX-PROJEKT.
042000     IF TM-PROJEKT-ID = SPACES
042100         GO TO P51-FIM.
042200     SET IX-PJ TO 1.
042300     SEARCH WX-PROJETO-ENTRY
042400         AT END CONTINUE
042500         WHEN WX-PROJETO-ID(IX-PJ) = TM-PROJEKT-ID
042600             MOVE WX-PROJETO-NOME(IX-PJ) TO EX-PROJEKT.
042700 P51-FIM.
042800     EXIT.
042900
043000 P52-RESOLVE-PRODUTO.
043100     MOVE SPACES TO EX-PRODUKT.
043200     IF TM-PRODUKT-ID = SPACES
043300         GO TO P52-FIM.
043400     SET IX-PD TO 1.
043500     SEARCH WX-PRODUTO-ENTRY
043600         AT END CONTINUE
043700         WHEN WX-PRODUTO-ID(IX-PD) = TM-PRODUKT-ID
043800             MOVE WX-PRODUTO-NOME(IX-PD) TO EX-PRODUKT.
043900 P52-FIM.
044000     EXIT.
044100
044200 P53-RESOLVE-SUBGRUPO.
044300     MOVE SPACES TO EX-PODSKUPINA.
044400     IF TM-PODSKUPINA-ID = SPACES
044500         GO TO P53-FIM.
044600     SET IX-SG TO 1.
044700     SEARCH WX-SUBGRUPO-ENTRY
044800         AT END CONTINUE
044900         WHEN WX-SUBGRUPO-ID(IX-SG) = TM-PODSKUPINA-ID
045000             MOVE WX-SUBGRUPO-NOME(IX-SG) TO EX-PODSKUPINA.
045100 P53-FIM.
045200     EXIT.
045300
045400 P91-MOSTRA-RESUMO.
045500     DISPLAY "TRANEXP - EXPORTACAO CONCLUIDA".
045600     DISPLAY "REGISTROS EXPORTADOS: " WS-EXPORTED-COUNT.
