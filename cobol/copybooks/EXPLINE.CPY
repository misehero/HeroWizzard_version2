000100*****************************************************
000200*  EXPLINE.CPY                                       MHF014
000300*  EXPORT-FILE OUTPUT LINE - 24 ";"-DELIMITED COLUMNS,
000400*  CZECH-LOCALE FORMATTING (DECIMAL COMMA, DD.MM.YYYY).
000500*  BUILT FIELD BY FIELD IN WORKING-STORAGE, THEN STRUNG
000600*  TOGETHER ONTO REG-EXPLINE BY TRANEXP P50-FORMATA-LINHA.
000700*-----------------------------------------------------
000800*  CHANGE LOG
000900*  92-04-11  LAS  ORIGINAL 24-COLUMN LAYOUT.
001000*****************************************************
001100 01  WS-EXPCOLS.
001200     03  EX-DATUM                 PIC X(10).
001300     03  EX-UCET                  PIC X(20).
001400     03  EX-TYP                   PIC X(30).
001500     03  EX-POZNAMKA-ZPRAVA       PIC X(60).
001600     03  EX-VARIABILNI-SYMBOL     PIC X(10).
001700     03  EX-CASTKA                PIC X(15).
001800     03  EX-STATUS                PIC X(11).
001900     03  EX-PRIJEM-VYDAJ          PIC X(1).
002000     03  EX-VLASTNI-NEVLASTNI     PIC X(1).
002100     03  EX-DANE                  PIC X(3).
002200     03  EX-DRUH                  PIC X(15).
002300     03  EX-DETAIL                PIC X(30).
002400     03  EX-KMEN                  PIC X(2).
002500     03  EX-MH-PCT                PIC X(8).
002600     03  EX-SK-PCT                PIC X(8).
002700     03  EX-XP-PCT                PIC X(8).
002800     03  EX-FR-PCT                PIC X(8).
002900     03  EX-PROJEKT               PIC X(20).
003000     03  EX-PRODUKT               PIC X(25).
003100     03  EX-PODSKUPINA            PIC X(20).
003200     03  EX-CISLO-PROTIUCTU       PIC X(20).
003300     03  EX-NAZEV-PROTIUCTU       PIC X(35).
003400     03  EX-MERCHANT              PIC X(30).
003500     03  EX-ID-TRANSAKCE          PIC X(15).
003600
003700 01  REG-EXPLINE                  PIC X(400).
