000100*****************************************************
000200*  LOOKUPS.CPY                                       MHF012
000300*  REFERENCE-TABLE RECORDS: PROJECT, PRODUCT, PRODUCT
000400*  SUBGROUP AND COST-DETAIL.  FOUR SMALL FILES, ONE
000500*  COPYBOOK - NONE OF THEM IS BIG ENOUGH TO BOTHER
000600*  WITH ITS OWN MEMBER.
000700*-----------------------------------------------------
000800*  CHANGE LOG
000900*  91-06-03  LAS  ORIGINAL LAYOUT (PROJECT, PRODUCT).
001000*  91-06-10  LAS  ADDED PRODUCT-SUBGROUP.
001100*  92-01-20  LAS  ADDED COST-DETAIL.
001200*****************************************************
001300 01  REG-PROJETO.
001400     03  PJ-PROJECT-ID            PIC X(12).
001500     03  PJ-NAME                  PIC X(20).
001600     03  PJ-DESCRIPTION           PIC X(40).
001700     03  PJ-IS-ACTIVE             PIC X(1).
001800     03  FILLER                   PIC X(10).
001900
002000 01  REG-PRODUTO.
002100     03  PD-PRODUCT-ID            PIC X(20).
002200     03  PD-NAME                  PIC X(25).
002300     03  PD-CATEGORY              PIC X(5).
002400         88  PD-E-SKOLY           VALUE "SKOLY".
002500         88  PD-E-FIRMY           VALUE "FIRMY".
002600     03  PD-DESCRIPTION           PIC X(40).
002700     03  PD-IS-ACTIVE             PIC X(1).
002800     03  FILLER                   PIC X(10).
002900
003000 01  REG-SUBGRUPO.
003100     03  SG-SUBGROUP-ID           PIC X(25).
003200     03  SG-PRODUCT-ID            PIC X(20).
003300     03  SG-NAME                  PIC X(20).
003400     03  SG-DESCRIPTION           PIC X(30).
003500     03  SG-IS-ACTIVE             PIC X(1).
003600     03  FILLER                   PIC X(10).
003700
003800 01  REG-CUSTODET.
003900     03  CD-DETAIL-ID             PIC X(20).
004000     03  CD-DRUH-TYPE             PIC X(6).
004100         88  CD-E-VYDAJE          VALUE "vydaje".
004200         88  CD-E-PRIJMY          VALUE "prijmy".
004300     03  CD-DRUH-VALUE            PIC X(15).
004400     03  CD-DETAIL-TEXT           PIC X(30).
004500     03  CD-IS-ACTIVE             PIC X(1).
004600     03  FILLER                   PIC X(10).
