000100*****************************************************
000200*  CATRULE.CPY                                       MHF011
000300*  CATEGORY-RULE RECORD - ONE ROW PER MATCH RULE USED
000400*  BY THE RULE ENGINE SHARED BETWEEN TRANIMP (STEP 4D)
000500*  AND TRANRUL.  KEPT SORTED BY RG-PRIORITY ON DISK -
000600*  THE ENGINE DOES NOT SORT ITS OWN TABLE.
000700*-----------------------------------------------------
000800*  CHANGE LOG
000900*  90-02-14  RFM  ORIGINAL LAYOUT.
001000*  91-06-03  LAS  ADDED THE SET-* ASSIGNMENT FIELDS.
001100*  93-09-30  LAS  ADDED CASE-SENSITIVE SWITCH.
001200*****************************************************
001300 01  REG-REGRA.
001400     03  RG-RULE-NAME             PIC X(30).
001500     03  RG-MATCH-TYPE            PIC X(10).
001600         88  RG-E-PROTIUCET       VALUE "protiucet".
001700         88  RG-E-MERCHANT        VALUE "merchant".
001800         88  RG-E-KEYWORD         VALUE "keyword".
001900     03  RG-MATCH-MODE            PIC X(10).
002000         88  RG-E-CONTAINS        VALUE "contains".
002100         88  RG-E-EXACT           VALUE "exact".
002200         88  RG-E-STARTSWITH      VALUE "startswith".
002300     03  RG-MATCH-VALUE           PIC X(30).
002400     03  RG-CASE-SENSITIVE        PIC X(1).
002500     03  RG-PRIORITY              PIC 9(4).
002600     03  RG-IS-ACTIVE             PIC X(1).
002700     03  RG-SET-PRIJEM-VYDAJ      PIC X(1).
002800     03  RG-SET-VLASTNI-NEVL      PIC X(1).
002900     03  RG-SET-DANE              PIC X(1).
003000     03  RG-SET-DRUH              PIC X(15).
003100     03  RG-SET-DETAIL            PIC X(30).
003200     03  RG-SET-KMEN              PIC X(2).
003300     03  RG-SET-PCT-SPLIT.
003400         05  RG-SET-MH-PCT        PIC 9(3)V99.
003500         05  RG-SET-SK-PCT        PIC 9(3)V99.
003600         05  RG-SET-XP-PCT        PIC 9(3)V99.
003700         05  RG-SET-FR-PCT        PIC 9(3)V99.
003800     03  RG-SET-PCT-TABLE REDEFINES RG-SET-PCT-SPLIT.
003900         05  RG-SET-PCT-ENTRY     PIC 9(3)V99 OCCURS 4 TIMES.
004000     03  RG-SET-PROJEKT-ID        PIC X(12).
004100     03  RG-SET-PRODUKT-ID        PIC X(20).
004200     03  RG-SET-PODSKUPINA-ID     PIC X(25).
004300     03  FILLER                   PIC X(20).
