000100*****************************************************
000200*  TRANMAST.CPY                                       MHF010
000300*  TRANSACTION MASTER RECORD - ONE PER BANK MOVEMENT.
000400*  SPLIT OUT OF TRANIMP/TRANRUL/TRANSTA/TRANEXP/TRANSED
000500*  WHEN THE FIVE PROGRAMS STARTED DRIFTING OUT OF SYNC
000600*  WITH EACH OTHER'S COPY OF REG-BCO.  DO NOT HAND-EDIT
000700*  A COPY OF THIS LAYOUT INSIDE A PROGRAM - FIX IT HERE.
000800*-----------------------------------------------------
000900*  CHANGE LOG
001000*  89-11-02  RFM  ORIGINAL LAYOUT, LIFTED FROM BANCO01
001100*                 REG-BCO AND RENAMED FOR THE KMEN JOB.
001200*  90-02-14  RFM  ADDED DRUH/DETAIL/KMEN + PCT QUARTET.
001300*  91-06-03  LAS  ADDED PROJEKT/PRODUKT/PODSKUPINA KEYS.
001400*  92-01-20  LAS  ADDED IS-ACTIVE/IS-DELETED/BATCH-ID.
001500*  98-11-09  RFM  Y2K: DATUM FIELDS CONFIRMED 4-DIGIT YR.
001600*****************************************************
001700 01  REG-TRANMAST.
001800     03  TM-ID-TRANSAKCE         PIC X(15).
001900     03  TM-DATUM                PIC 9(8).
002000     03  TM-DATUM-R REDEFINES TM-DATUM.
002100         05  TM-DATUM-AAAA       PIC 9(4).
002200         05  TM-DATUM-MM         PIC 9(2).
002300         05  TM-DATUM-DD         PIC 9(2).
002400     03  TM-UCET                 PIC X(20).
002500     03  TM-TYP                  PIC X(30).
002600     03  TM-POZNAMKA-ZPRAVA      PIC X(60).
002700     03  TM-VARIABILNI-SYMBOL    PIC X(10).
002800     03  TM-CASTKA               PIC S9(9)V99.
002900     03  TM-DATUM-ZAUCTOVANI     PIC 9(8).
003000     03  TM-CISLO-PROTIUCTU      PIC X(20).
003100     03  TM-NAZEV-PROTIUCTU      PIC X(35).
003200     03  TM-TYP-TRANSAKCE        PIC X(20).
003300     03  TM-KONSTANTNI-SYMBOL    PIC X(4).
003400     03  TM-SPECIFICKY-SYMBOL    PIC X(10).
003500     03  TM-PUVODNI-CASTKA       PIC S9(9)V99.
003600     03  TM-PUVODNI-MENA         PIC X(3).
003700     03  TM-POPLATKY             PIC S9(7)V99.
003800     03  TM-VLASTNI-POZNAMKA     PIC X(40).
003900     03  TM-NAZEV-MERCHANTA      PIC X(30).
004000     03  TM-MESTO                PIC X(25).
004100     03  TM-MENA                 PIC X(3).
004200     03  TM-BANKA-PROTIUCTU      PIC X(4).
004300     03  TM-REFERENCE            PIC X(20).
004400*    -------- APPLICATION (CATEGORIZATION) COLUMNS ----
004500     03  TM-STATUS               PIC X(12).
004600         88  TM-STATUS-IMPORTADO  VALUE "importovano".
004700         88  TM-STATUS-PROCESSADO VALUE "zpracovano".
004800         88  TM-STATUS-APROVADO   VALUE "schvaleno".
004900         88  TM-STATUS-ALTERADO   VALUE "upraveno".
005000         88  TM-STATUS-ERRO       VALUE "chyba".
005100     03  TM-PRIJEM-VYDAJ         PIC X(1).
005200         88  TM-E-RECEITA        VALUE "P".
005300         88  TM-E-DESPESA        VALUE "V".
005400     03  TM-VLASTNI-NEVLASTNI    PIC X(1).
005500     03  TM-DANE                 PIC X(1).
005600         88  TM-DANE-SIM         VALUE "A".
005700         88  TM-DANE-NAO         VALUE "N".
005800     03  TM-DRUH                 PIC X(15).
005900     03  TM-DETAIL               PIC X(30).
006000     03  TM-KMEN                 PIC X(2).
006100     03  TM-PCT-SPLIT.
006200         05  TM-MH-PCT           PIC 9(3)V99.
006300         05  TM-SK-PCT           PIC 9(3)V99.
006400         05  TM-XP-PCT           PIC 9(3)V99.
006500         05  TM-FR-PCT           PIC 9(3)V99.
006600     03  TM-PCT-TABLE REDEFINES TM-PCT-SPLIT.
006700         05  TM-PCT-ENTRY        PIC 9(3)V99 OCCURS 4 TIMES.
006800     03  TM-PROJEKT-ID           PIC X(12).
006900     03  TM-PRODUKT-ID           PIC X(20).
007000     03  TM-PODSKUPINA-ID        PIC X(25).
007100     03  TM-IS-ACTIVE            PIC X(1).
007200     03  TM-IS-DELETED           PIC X(1).
007300     03  TM-IMPORT-BATCH-ID      PIC X(12).
007400     03  FILLER                  PIC X(20).
007500*
007600*    PARTIAL VIEW USED BY THE DUPLICATE-KEY TABLE LOAD
007700*    IN TRANIMP (P06-CARREGA-DUPLIC) - AVOIDS PULLING
007800*    THE WHOLE 569-BYTE RECORD INTO THE KEY TABLE.
007900 01  TM-KEY-VIEW REDEFINES REG-TRANMAST.
008000     03  TM-KEY-ID-TRANSAKCE      PIC X(15).
008100     03  FILLER                  PIC X(554).
