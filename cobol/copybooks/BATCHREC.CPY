000100*****************************************************
000200*  BATCHREC.CPY                                      MHF013
000300*  IMPORT-BATCH SUMMARY RECORD - ONE ROW PER RUN OF
000400*  TRANIMP, APPENDED TO LOTES.DAT.  NEVER REWRITTEN.
000500*-----------------------------------------------------
000600*  CHANGE LOG
000700*  89-11-02  RFM  ORIGINAL LAYOUT.
000800*  92-01-20  LAS  ADDED ERROR-COUNT.
000900*****************************************************
001000 01  REG-LOTE.
001100     03  LT-BATCH-ID              PIC X(12).
001200     03  LT-FILENAME              PIC X(30).
001300     03  LT-STATUS                PIC X(10).
001400         88  LT-E-COMPLETED       VALUE "completed".
001500         88  LT-E-FAILED          VALUE "failed".
001600     03  LT-TOTAL-ROWS            PIC 9(6).
001700     03  LT-IMPORTED-COUNT        PIC 9(6).
001800     03  LT-SKIPPED-COUNT         PIC 9(6).
001900     03  LT-ERROR-COUNT           PIC 9(6).
002000     03  FILLER                   PIC X(10).
