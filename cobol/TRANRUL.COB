000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    TRANRUL.
000400 AUTHOR.        L A SOUZA.
000500 INSTALLATION.  ELDORADO SISTEMAS - SETOR FINANCEIRO.
000600 DATE-WRITTEN.  06/10/91.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NAO DISTRIBUIR.
000900*****************************************************
001000*  TRANRUL - REAPLICACAO DAS REGRAS DE CATEGORIA.
001100*
001200*  PERCORRE TODO O MESTRE (TRANMAST.DAT) E RODA DE NOVO
001300*  O MOTOR DE REGRAS EM CADA LANCAMENTO SELECIONAVEL -
001400*  POR DEFEITO, SO O AINDA NAO-CATEGORIZADO (SEM PRIJEM-
001500*  VYDAJ OU SEM DRUH) - USADO QUANDO O CADASTRO DE REGRAS
001600*  MUDA E PRECISA REFAZER A CLASSIFICACAO DO QUE JA FOI
001700*  IMPORTADO.  SO REGRAVA O REGISTRO QUE DE FATO MUDOU.
001800*-----------------------------------------------------
001900*  HISTORICO DE ALTERACOES
002000*  91-06-10  LAS  VERSAO ORIGINAL, ADAPTADA DO PASSO DE
002100*                 CONFIRMACAO DO CADASTRO DE CLIENTES.
002200*  91-09-02  LAS  NAO REATRIBUI REGISTRO JA SCHVALENO.
002300*  92-02-18  RFM  ACRESCENTADA A CONTAGEM DE ALTERADOS X
002400*                 INALTERADOS NO RESUMO FINAL.
002500*  98-11-12  RFM  Y2K - REVISADO O MOTOR DE REGRAS JUNTO
002600*                 COM TRANIMP, MESMA TABELA DE REGRAS.
002700*  02-07-30  LAS  TICKET FIN-0512 - REGISTRO EXCLUIDO
002800*                 (IS-DELETED) NUNCA MAIS E SELECIONADO.
002900*  03-08-11  LAS  TICKET FIN-0523 - O CRITERIO DE SELECAO
003000*                 ERA "NAO SCHVALENO", MAS O USO REAL E
003100*                 REPASSAR SO O NAO-CATEGORIZADO; QUEM JA
003200*                 FOI CATEGORIZADO A MAO NAO ENTRA MAIS NO
003300*                 DEFAULT.  ACRESCENTADO O PARAMETRO DE
003400*                 LINHA DE COMANDO ALL (REPROCESSA TUDO,
003500*                 MENOS EXCLUIDO) E BATCH=xxxxxxxxxxxx
003600*                 (RESTRINGE AO LOTE DE IMPORTACAO).
003700*  03-08-11  LAS                 TICKET FIN-0523 TAMBEM
003800*                 ACRESCENTA O RESUMO POR REGRA - QUAL
003900*                 REGRA CASOU EM CADA REGRAVACAO, CONTADO
004000*                 E LISTADO DO MAIS FREQUENTE AO MENOS.
004100*****************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS UPSI-0-LIGADO.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT TRANS-MASTER ASSIGN TO "TRANMAST"
005200            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS IS FS-MASTER.
005400
005500     SELECT RULES-FILE   ASSIGN TO "REGRASIN"
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS IS FS-REGRAS.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  TRANS-MASTER
006200     LABEL RECORD IS STANDARD
006300     VALUE OF FILE-ID IS "TRANMAST.DAT".
006400 COPY TRANMAST.
006500
006600 FD  RULES-FILE
006700     LABEL RECORD IS STANDARD
006800     VALUE OF FILE-ID IS "REGRAS.DAT".
006900 COPY CATRULE.
007000
007100***********************************
007200 WORKING-STORAGE SECTION.
007300 77  FS-MASTER                PIC XX.
007400 77  FS-REGRAS                PIC XX.
007500 77  WS-FIM-MESTRE             PIC X VALUE "N".
007600     88  FIM-MESTRE            VALUE "S".
007700 77  WS-P                      PIC X VALUE SPACES.
007800
007900*    PARAMETRO DA LINHA DE COMANDO - ALL OU BATCH=xxxxxxxxxxxx,
008000*    EM QUALQUER ORDEM, SEPARADOS POR ESPACO.  SEM PARAMETRO,
008100*    SO ENTRA O NAO-CATEGORIZADO (DEFAULT DO P15-SELECIONAVEL).
008200 77  WS-MODO-ALL               PIC X VALUE "N".
008300     88  MODO-TODOS            VALUE "S".
008400 77  WS-FILTRO-LOTE            PIC X(12) VALUE SPACES.
008500 01  WS-PARM-STRING            PIC X(80).
008600 01  WS-TAB-TOKEN.
008700     03  WS-TOKEN-ENTRY OCCURS 3 TIMES
008800             INDEXED BY IX-TOK.
008900         05  WS-TOKEN          PIC X(20).
009000
009100 01  WS-CONTADORES.
009200     03  WS-QTD-REGRAS         PIC 9(6)  COMP.
009300     03  WS-LIDOS              PIC 9(6)  COMP.
009400     03  WS-SELECIONAVEIS      PIC 9(6)  COMP.
009500     03  WS-ALTERADOS          PIC 9(6)  COMP.
009600     03  WS-INALTERADOS        PIC 9(6)  COMP.
009700
009800*    SNAPSHOT "ANTES" - SO OS QUATRO CAMPOS QUE O NEGOCIO
009900*    CONSIDERA PARA FINS DE "REGISTRO ALTERADO" NO RESUMO
010000*    (TICKET FIN-0523).  OS DEMAIS CAMPOS DE RATEIO/PROJETO
010100*    PODEM SER REATRIBUIDOS PELA REGRA SEM CONTAR AQUI.
010200 01  WS-ANTES.
010300     03  WA-PRIJEM-VYDAJ       PIC X(1).
010400     03  WA-DRUH               PIC X(15).
010500     03  WA-DETAIL             PIC X(30).
010600     03  WA-KMEN               PIC X(2).
010700
010800 01  WS-TAB-REGRAS.
010900     03  WR-REGRA-GRP OCCURS 500 TIMES
011000             INDEXED BY IX-REG.
011100         05  WR-RULE-NAME          PIC X(30).
011200         05  WR-MATCH-TYPE         PIC X(10).
011300         05  WR-MATCH-MODE         PIC X(10).
011400         05  WR-MATCH-VALUE        PIC X(30).
011500         05  WR-CASE-SENSITIVE     PIC X(1).
011600         05  WR-PRIORITY           PIC 9(4).
011700         05  WR-IS-ACTIVE          PIC X(1).
011800         05  WR-SET-PRIJEM-VYDAJ   PIC X(1).
011900         05  WR-SET-VLASTNI-NEVL   PIC X(1).
012000         05  WR-SET-DANE           PIC X(1).
012100         05  WR-SET-DRUH           PIC X(15).
012200         05  WR-SET-DETAIL         PIC X(30).
012300         05  WR-SET-KMEN           PIC X(2).
012400         05  WR-SET-MH-PCT         PIC 9(3)V99.
012500         05  WR-SET-SK-PCT         PIC 9(3)V99.
012600         05  WR-SET-XP-PCT         PIC 9(3)V99.
012700         05  WR-SET-FR-PCT         PIC 9(3)V99.
012800         05  WR-SET-PROJEKT-ID     PIC X(12).
012900         05  WR-SET-PRODUKT-ID     PIC X(20).
013000         05  WR-SET-PODSKUPINA-ID  PIC X(25).
013100         05  FILLER                PIC X(20).
013200
013300 01  WS-MATCH-A                   PIC X(60).
013400 01  WS-MATCH-B                   PIC X(60).
013500 01  WS-VALOR-A                   PIC X(30).
013600 01  WS-CT-ALVO                   PIC X(60).
013700 01  WS-CT-ALVO-LEN               PIC 9(3)   COMP.
013800 01  WS-CT-PROC-LEN               PIC 9(3)   COMP.
013900 01  WS-CT-POS                    PIC 9(3)   COMP.
014000 01  WS-CT-MAXPOS                 PIC 9(3)   COMP.
014100 77  WS-RULE-ATUAL                PIC X(30) VALUE SPACES.
014200*
014300*    RESUMO POR REGRA - QUAL REGRA CASOU EM CADA REGISTRO
014400*    REGRAVADO, CONTADO E DEPOIS ORDENADO POR CONTAGEM DES-
014500*    CENDENTE (BUBBLE SORT), PARA O RESUMO FINAL.
014600 01  WS-TAB-RESUMO.
014700     03  WU-REGRA-ENTRY OCCURS 500 TIMES
014800             INDEXED BY IX-RES.
014900         05  WU-REGRA-NOME         PIC X(30).
015000         05  WU-REGRA-CONTAGEM     PIC 9(6)  COMP.
015100 77  WS-QTD-RESUMO                PIC 9(6)  COMP VALUE ZEROS.
015200 77  WS-IX-R1                     PIC 9(6)  COMP.
015300 77  WS-IX-R2                     PIC 9(6)  COMP.
015400 01  WS-RESUMO-TEMP.
015500     03  WT-REGRA-NOME             PIC X(30).
015600     03  WT-REGRA-CONTAGEM         PIC 9(6)  COMP.
015700 77  WS-ACHOU-RES                 PIC X VALUE "N".
015800*
015900*****************************************************
016000 PROCEDURE DIVISION.
016100
016200 P03-ABERTURA.
016300     PERFORM P02-LE-PARAMETROS.
016400     PERFORM P05-CARREGA-REGRAS.
016500     OPEN I-O TRANS-MASTER.
016600     IF FS-MASTER NOT = "00"
016700         DISPLAY "TRANRUL: MESTRE AUSENTE - " FS-MASTER
016800         STOP RUN.
016900     PERFORM P09-LOOP-MESTRE UNTIL FIM-MESTRE.
017000     CLOSE TRANS-MASTER.
017100     PERFORM P94-ORDENA-RESUMO.
017200     PERFORM P91-MOSTRA-RESUMO.
017300     STOP RUN.
017400
017500*    TICKET FIN-0523 - SEM PARAMETRO, SO REENTRA O NAO-CATE-
017600*    GORIZADO (VER P15-SELECIONAVEL).  ALL REPROCESSA TUDO
017700*    (MENOS EXCLUIDO).  BATCH=xxxxxxxxxxxx RESTRINGE AO LOTE.
017800 P02-LE-PARAMETROS.
017900     MOVE SPACES TO WS-PARM-STRING.
018000     MOVE SPACES TO WS-TOKEN(1) WS-TOKEN(2) WS-TOKEN(3).
018100     ACCEPT WS-PARM-STRING FROM COMMAND-LINE.
018200     IF WS-PARM-STRING = SPACES
018300         GO TO P02-LP-FIM.
018400     UNSTRING WS-PARM-STRING DELIMITED BY ALL SPACES
018500         INTO WS-TOKEN(1) WS-TOKEN(2) WS-TOKEN(3).
018600     PERFORM P02-INTERPRETA-TOKEN
018700         VARYING IX-TOK FROM 1 BY 1 UNTIL IX-TOK > 3.
018800 P02-LP-FIM.
018900     EXIT.
019000
019100 P02-INTERPRETA-TOKEN.
019200     IF WS-TOKEN(IX-TOK) = SPACES
019300         GO TO P02-IT-FIM.
019400     EVALUATE TRUE
019500         WHEN WS-TOKEN(IX-TOK) = "ALL"
019600             MOVE "S" TO WS-MODO-ALL
019700         WHEN WS-TOKEN(IX-TOK)(1:6) = "BATCH="
019800             MOVE WS-TOKEN(IX-TOK)(7:12) TO WS-FILTRO-LOTE
019900         WHEN OTHER
020000             CONTINUE
020100     END-EVALUATE.
020200 P02-IT-FIM.
020300     EXIT.
020400
020500 P05-CARREGA-REGRAS.
020600     MOVE ZEROS TO WS-QTD-REGRAS.
020700     OPEN INPUT RULES-FILE.
020800     IF FS-REGRAS NOT = "00"
020900         GO TO P05-FIM.
021000 P05-LE-REGRA.
021100     READ RULES-FILE INTO WR-REGRA-GRP(WS-QTD-REGRAS + 1)
021200         AT END GO TO P05-FIM.
021300     IF RG-IS-ACTIVE OF RULES-FILE = "A"
021400         ADD 1 TO WS-QTD-REGRAS.
021500     GO TO P05-LE-REGRA.
021600 P05-FIM.
021700     CLOSE RULES-FILE.
021800
021900 P09-LOOP-MESTRE.
022000     READ TRANS-MASTER
022100         AT END
022200             MOVE "S" TO WS-FIM-MESTRE
022300             GO TO P09-SAIDA.
022400     ADD 1 TO WS-LIDOS.
022500     PERFORM P15-SELECIONAVEL.
022600     IF WS-P = "N"
022700         GO TO P09-SAIDA.
022800     ADD 1 TO WS-SELECIONAVEIS.
022900     PERFORM P16-GUARDA-ANTES.
023000     PERFORM P20-MOTOR-REGRAS.
023100     PERFORM P25-DETECTA-MUDANCA.
023200     IF WS-P = "S"
023300         ADD 1 TO WS-ALTERADOS
023400         PERFORM P26-ACUMULA-REGRA
023500         PERFORM P30-REGRAVA
023600     ELSE
023700         ADD 1 TO WS-INALTERADOS.
023800 P09-SAIDA.
023900     EXIT.
024000
024100*    DEFAULT: SO E SELECIONAVEL O LANCAMENTO AINDA NAO-CATE-
024200*    GORIZADO (PRIJEM-VYDAJ EM BRANCO OU DRUH EM BRANCO).  O
024300*    EXCLUIDO (IS-DELETED) NUNCA ENTRA, EM NENHUM MODO.  COM
024400*    ALL, TODO LANCAMENTO ATIVO ENTRA; COM BATCH=, SO O LOTE.
024500 P15-SELECIONAVEL.
024600     MOVE "S" TO WS-P.
024700     IF TM-IS-DELETED = "A"
024800         MOVE "N" TO WS-P
024900         GO TO P15-FIM.
025000     IF WS-FILTRO-LOTE NOT = SPACES AND
025100        TM-IMPORT-BATCH-ID NOT = WS-FILTRO-LOTE
025200         MOVE "N" TO WS-P
025300         GO TO P15-FIM.
025400     IF MODO-TODOS
025500         GO TO P15-FIM.
025600     IF TM-PRIJEM-VYDAJ NOT = SPACE AND TM-DRUH NOT = SPACES
025700         MOVE "N" TO WS-P.
025800 P15-FIM.
025900     EXIT.
026000
026100 P16-GUARDA-ANTES.
026200     MOVE TM-PRIJEM-VYDAJ      TO WA-PRIJEM-VYDAJ.
026300     MOVE TM-DRUH              TO WA-DRUH.
026400     MOVE TM-DETAIL            TO WA-DETAIL.
026500     MOVE TM-KMEN              TO WA-KMEN.
026600
026700*    "ALTERADO" PARA FINS DE CONTAGEM/RESUMO/REGRAVACAO =
026800*    MUDOU PRIJEM-VYDAJ, DRUH, DETAIL OU KMEN (TICKET
026900*    FIN-0523).  UMA REGRA QUE SO REATRIBUI RATEIO/PROJETO,
027000*    SEM TOCAR NESSES QUATRO, NAO GERA REGRAVACAO.
027100 P25-DETECTA-MUDANCA.
027200     MOVE "N" TO WS-P.
027300     IF TM-PRIJEM-VYDAJ      NOT = WA-PRIJEM-VYDAJ  OR
027400        TM-DRUH              NOT = WA-DRUH          OR
027500        TM-DETAIL            NOT = WA-DETAIL        OR
027600        TM-KMEN              NOT = WA-KMEN
027700         MOVE "S" TO WS-P.
027800
027900*    FICOU NA MESMA POSICAO DO ARQUIVO SEQUENCIAL - REWRITE
028000*    E PERMITIDO PORQUE O ARQUIVO FOI ABERTO I-O E O ULTIMO
028100*    MOVIMENTO FOI UM READ BEM SUCEDIDO NESTE REGISTRO.
028200 P30-REGRAVA.
028300     REWRITE REG-TRANMAST.
028400
028500*    TICKET FIN-0523 - ACUMULA NA TABELA DE RESUMO QUAL REGRA
028600*    FOI RESPONSAVEL POR ESTA REGRAVACAO, PARA LISTAR NO
028700*    RESUMO FINAL ORDENADO DO MAIS FREQUENTE AO MENOS.
028800 P26-ACUMULA-REGRA.
028900     IF WS-RULE-ATUAL = SPACES
029000         GO TO P26-FIM.
029100     MOVE "N" TO WS-ACHOU-RES.
029200     SET IX-RES TO 1.
029300 P26-PROCURA.
029400     IF IX-RES > WS-QTD-RESUMO
029500         GO TO P26-NOVO.
029600     IF WU-REGRA-NOME(IX-RES) = WS-RULE-ATUAL
029700         MOVE "S" TO WS-ACHOU-RES
029800         GO TO P26-ACHOU.
029900     SET IX-RES UP BY 1.
030000     GO TO P26-PROCURA.
030100 P26-NOVO.
030200     IF WS-QTD-RESUMO > 499
030300         GO TO P26-FIM.
030400     ADD 1 TO WS-QTD-RESUMO.
030500     SET IX-RES TO WS-QTD-RESUMO.
030600     MOVE WS-RULE-ATUAL TO WU-REGRA-NOME(IX-RES).
030700     MOVE ZEROS TO WU-REGRA-CONTAGEM(IX-RES).
030800 P26-ACHOU.
030900     ADD 1 TO WU-REGRA-CONTAGEM(IX-RES).
031000 P26-FIM.
031100     EXIT.
031200
031300*    BUBBLE SORT - REGRAS DO RESUMO EM ORDEM DECRESCENTE DE
031400*    CONTAGEM DE ACERTOS (TICKET FIN-0523).
031500 P94-ORDENA-RESUMO.
031600     IF WS-QTD-RESUMO < 2
031700         GO TO P94-FIM.
031800     PERFORM P94-PASSADA
031900         VARYING WS-IX-R1 FROM 1 BY 1
032000         UNTIL WS-IX-R1 > WS-QTD-RESUMO - 1.
032100 P94-FIM.
032200     EXIT.
032300
032400 P94-PASSADA.
032500     PERFORM P94-COMPARA
032600         VARYING WS-IX-R2 FROM 1 BY 1
032700         UNTIL WS-IX-R2 > WS-QTD-RESUMO - WS-IX-R1.
032800
032900 P94-COMPARA.
033000     IF WU-REGRA-CONTAGEM(WS-IX-R2) <
033100        WU-REGRA-CONTAGEM(WS-IX-R2 + 1)
033200         MOVE WU-REGRA-ENTRY(WS-IX-R2)     TO WS-RESUMO-TEMP
033300         MOVE WU-REGRA-ENTRY(WS-IX-R2 + 1) TO
033400              WU-REGRA-ENTRY(WS-IX-R2)
033500         MOVE WS-RESUMO-TEMP TO WU-REGRA-ENTRY(WS-IX-R2 + 1).
033600
033700*    TICKET FIN-0523 - RESUMO AGORA TRAZ "UPDATED N OF TOTAL"
033800*    E O RANKING DE REGRAS QUE MAIS CASARAM NESTA REAPLICACAO.
033900 P91-MOSTRA-RESUMO.
034000     DISPLAY "TRANRUL - REAPLICACAO DE REGRAS".
034100     DISPLAY "LIDOS...............: " WS-LIDOS.
034200     DISPLAY "SELECIONAVEIS.......: " WS-SELECIONAVEIS.
034300     DISPLAY "ALTERADOS...........: " WS-ALTERADOS.
034400     DISPLAY "INALTERADOS.........: " WS-INALTERADOS.
034500     DISPLAY "UPDATED " WS-ALTERADOS " OF " WS-SELECIONAVEIS.
034600     IF WS-QTD-RESUMO = ZEROS
034700         GO TO P91-FIM.
034800     DISPLAY " ".
034900     DISPLAY "--- MATCHES BY RULE (DESCENDING) ---".
035000     PERFORM P91-MOSTRA-UMA-REGRA
035100         VARYING IX-RES FROM 1 BY 1 UNTIL IX-RES > WS-QTD-RESUMO.
035200 P91-FIM.
035300     EXIT.
035400
035500 P91-MOSTRA-UMA-REGRA.
035600     DISPLAY "  " WU-REGRA-NOME(IX-RES) ": "
035700             WU-REGRA-CONTAGEM(IX-RES).
035800
035900*****************************************************
036000*  MOTOR DE REGRAS - IDENTICO AO DE TRANIMP (PASSO 4-D),
036100*  MESMA TABELA REG-REGRA, MESMAS SUB-ROTINAS DE MATCH.
036200*****************************************************
036300 P20-MOTOR-REGRAS.
036400     MOVE SPACES TO WS-RULE-ATUAL.
036500     SET IX-REG TO 1.
036600 P21-TESTA-REGRA.
036700     IF IX-REG > WS-QTD-REGRAS
036800         GO TO P29-FIM-MOTOR.
036900     PERFORM P22-AVALIA-MATCH.
037000     IF WS-P = "S"
037100         MOVE WR-RULE-NAME(IX-REG) TO WS-RULE-ATUAL
037200         PERFORM P24-ATRIBUI-REGRA
037300         GO TO P29-FIM-MOTOR.
037400     SET IX-REG UP BY 1.
037500     GO TO P21-TESTA-REGRA.
037600 P29-FIM-MOTOR.
037700     EXIT.
037800
037900 P22-AVALIA-MATCH.
038000     MOVE "N" TO WS-P.
038100     EVALUATE TRUE
038200         WHEN WR-MATCH-TYPE(IX-REG) = "protiucet"
038300             MOVE TM-CISLO-PROTIUCTU TO WS-MATCH-A
038400             MOVE TM-NAZEV-PROTIUCTU TO WS-MATCH-B
038500         WHEN WR-MATCH-TYPE(IX-REG) = "merchant"
038600             MOVE TM-NAZEV-MERCHANTA TO WS-MATCH-A
038700             MOVE SPACES             TO WS-MATCH-B
038800         WHEN WR-MATCH-TYPE(IX-REG) = "keyword"
038900             MOVE TM-POZNAMKA-ZPRAVA TO WS-MATCH-A
039000             MOVE TM-VLASTNI-POZNAMKA TO WS-MATCH-B
039100         WHEN OTHER
039200             GO TO P22-FIM.
039300     PERFORM P23-COMPARA-CAMPO.
039400 P22-FIM.
039500     EXIT.
039600
039700 P23-COMPARA-CAMPO.
039800     MOVE WR-MATCH-VALUE(IX-REG) TO WS-VALOR-A.
039900     IF WR-CASE-SENSITIVE(IX-REG) = "N"
040000         INSPECT WS-MATCH-A CONVERTING
040100             "abcdefghijklmnopqrstuvwxyz"
040200             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
040300         INSPECT WS-MATCH-B CONVERTING
040400             "abcdefghijklmnopqrstuvwxyz"
040500             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
040600         INSPECT WS-VALOR-A CONVERTING
040700             "abcdefghijklmnopqrstuvwxyz"
040800             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
040900     EVALUATE WR-MATCH-MODE(IX-REG)
041000         WHEN "exact"
041100             IF WS-MATCH-A = WS-VALOR-A OR WS-MATCH-B = WS-VALOR-A
041200                 MOVE "S" TO WS-P.
041300         WHEN "startswith"
041400             MOVE WS-MATCH-A TO WS-CT-ALVO
041500             PERFORM P76-TAMANHO-CAMPO
041600             PERFORM P77-TAMANHO-VALOR
041700             IF WS-CT-PROC-LEN NOT = ZEROS
041800                AND WS-CT-ALVO-LEN NOT < WS-CT-PROC-LEN
041900                 IF WS-CT-ALVO(1:WS-CT-PROC-LEN) =
042000        WS-VALOR-A(1:WS-CT-PROC-LEN)
042100                     MOVE "S" TO WS-P.
042200         WHEN OTHER
042300             MOVE WS-MATCH-A TO WS-CT-ALVO
042400             PERFORM P75-CONTEM-CAMPO
042500             IF WS-P = "N"
042600                 MOVE WS-MATCH-B TO WS-CT-ALVO
042700                 PERFORM P75-CONTEM-CAMPO.
042800
042900 P75-CONTEM-CAMPO.
043000     MOVE "N" TO WS-P.
043100     PERFORM P76-TAMANHO-CAMPO.
043200     PERFORM P77-TAMANHO-VALOR.
043300     IF WS-CT-PROC-LEN = ZEROS OR WS-CT-ALVO-LEN = ZEROS
043400         GO TO P75-FIM.
043500     IF WS-CT-ALVO-LEN < WS-CT-PROC-LEN
043600         GO TO P75-FIM.
043700     COMPUTE WS-CT-MAXPOS = WS-CT-ALVO-LEN - WS-CT-PROC-LEN + 1.
043800     PERFORM P78-VARRE-CAMPO
043900         VARYING WS-CT-POS FROM 1 BY 1
044000         UNTIL WS-CT-POS > WS-CT-MAXPOS OR WS-P = "S".
044100 P75-FIM.
044200     EXIT.
044300
044400 P76-TAMANHO-CAMPO.
044500     MOVE 60 TO WS-CT-ALVO-LEN.
044600     PERFORM UNTIL WS-CT-ALVO-LEN = ZEROS
044700                OR WS-CT-ALVO(WS-CT-ALVO-LEN:1) NOT = SPACE
044800         SUBTRACT 1 FROM WS-CT-ALVO-LEN.
044900
045000 P77-TAMANHO-VALOR.
045100     MOVE 30 TO WS-CT-PROC-LEN.
045200     PERFORM UNTIL WS-CT-PROC-LEN = ZEROS
045300                OR WS-VALOR-A(WS-CT-PROC-LEN:1) NOT = SPACE
045400         SUBTRACT 1 FROM WS-CT-PROC-LEN.
045500
045600 P78-VARRE-CAMPO.
045700     IF WS-CT-ALVO(WS-CT-POS:WS-CT-PROC-LEN) =
045800        WS-VALOR-A(1:WS-CT-PROC-LEN)
045900         MOVE "S" TO WS-P.
046000
046100 P24-ATRIBUI-REGRA.
046200     IF WR-SET-PRIJEM-VYDAJ(IX-REG) NOT = SPACE
046300         MOVE WR-SET-PRIJEM-VYDAJ(IX-REG) TO TM-PRIJEM-VYDAJ.
046400     IF WR-SET-VLASTNI-NEVL(IX-REG) NOT = SPACE
046500         MOVE WR-SET-VLASTNI-NEVL(IX-REG) TO TM-VLASTNI-NEVLASTNI.
046600     IF WR-SET-DANE(IX-REG) NOT = SPACE
046700         MOVE WR-SET-DANE(IX-REG) TO TM-DANE.
046800     IF WR-SET-DRUH(IX-REG) NOT = SPACES
046900         MOVE WR-SET-DRUH(IX-REG) TO TM-DRUH.
047000     IF WR-SET-DETAIL(IX-REG) NOT = SPACES
047100         MOVE WR-SET-DETAIL(IX-REG) TO TM-DETAIL.
047200     IF WR-SET-KMEN(IX-REG) NOT = SPACES
047300         MOVE WR-SET-KMEN(IX-REG) TO TM-KMEN.
047400     IF WR-SET-MH-PCT(IX-REG) NOT = ZEROS OR
047500        WR-SET-SK-PCT(IX-REG) NOT = ZEROS OR
047600        WR-SET-XP-PCT(IX-REG) NOT = ZEROS OR
047700        WR-SET-FR-PCT(IX-REG) NOT = ZEROS
047800         MOVE WR-SET-MH-PCT(IX-REG) TO TM-MH-PCT
047900         MOVE WR-SET-SK-PCT(IX-REG) TO TM-SK-PCT
048000         MOVE WR-SET-XP-PCT(IX-REG) TO TM-XP-PCT
048100         MOVE WR-SET-FR-PCT(IX-REG) TO TM-FR-PCT.
048200     IF WR-SET-PROJEKT-ID(IX-REG) NOT = SPACES
048300         MOVE WR-SET-PROJEKT-ID(IX-REG) TO TM-PROJEKT-ID.
048400     IF WR-SET-PRODUKT-ID(IX-REG) NOT = SPACES
048500         MOVE WR-SET-PRODUKT-ID(IX-REG) TO TM-PRODUKT-ID.
048600     IF WR-SET-PODSKUPINA-ID(IX-REG) NOT = SPACES
048700         MOVE WR-SET-PODSKUPINA-ID(IX-REG) TO TM-PODSKUPINA-ID.
