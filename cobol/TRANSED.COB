000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    TRANSED.
000400 AUTHOR.        L A SOUZA.
000500 INSTALLATION.  ELDORADO SISTEMAS - SETOR FINANCEIRO.
000600 DATE-WRITTEN.  10/15/91.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NAO DISTRIBUIR.
000900*****************************************************
001000*  TRANSED - SEMEADURA DAS TABELAS DE REFERENCIA.
001100*
001200*  GRAVA DO ZERO OS QUATRO ARQUIVOS DE REFERENCIA (PRO-
001300*  JETO, PRODUTO, SUBGRUPO E DETALHE DE CUSTO) A PARTIR
001400*  DE UMA LISTA FIXA EM WORKING-STORAGE.  CADA EXECUCAO
001500*  SUBSTITUI O CONTEUDO ANTERIOR POR COMPLETO (OPEN OUT-
001600*  PUT) - NUNCA ACRESCENTA.
001700*-----------------------------------------------------
001800*  HISTORICO DE ALTERACOES
001900*  91-10-15  LAS  VERSAO ORIGINAL - SO PROJETO E PRODUTO.
002000*  91-10-22  LAS  ACRESCENTADOS OS 17 SUBGRUPOS.
002100*  92-01-25  RFM  ACRESCENTADOS OS 10 DETALHES DE CUSTO.
002200*  98-11-18  RFM  Y2K - SEM IMPACTO, REVISADO POR ROTINA.
002300*****************************************************
002400
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM
002900     UPSI-0 ON STATUS IS UPSI-0-LIGADO.
003000
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT PROJECT-FILE ASSIGN TO "PROJETOU"
003400            ORGANIZATION IS SEQUENTIAL
003500            FILE STATUS IS FS-PROJETO.
003600
003700     SELECT PRODUCT-FILE ASSIGN TO "PRODUTOU"
003800            ORGANIZATION IS SEQUENTIAL
003900            FILE STATUS IS FS-PRODUTO.
004000
004100     SELECT SUBGROUP-FILE ASSIGN TO "SUBGRPOU"
004200            ORGANIZATION IS SEQUENTIAL
004300            FILE STATUS IS FS-SUBGRP.
004400
004500     SELECT COSTDET-FILE ASSIGN TO "CUSTOSOU"
004600            ORGANIZATION IS SEQUENTIAL
004700            FILE STATUS IS FS-CUSTOS.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  PROJECT-FILE
005200     LABEL RECORD IS STANDARD
005300     VALUE OF FILE-ID IS "PROJETO.DAT".
005400 01  REG-PROJETO-FD                PIC X(83).
005500
005600 FD  PRODUCT-FILE
005700     LABEL RECORD IS STANDARD
005800     VALUE OF FILE-ID IS "PRODUTO.DAT".
005900 01  REG-PRODUTO-FD                PIC X(101).
006000
006100 FD  SUBGROUP-FILE
006200     LABEL RECORD IS STANDARD
006300     VALUE OF FILE-ID IS "SUBGRUP.DAT".
006400 01  REG-SUBGRUPO-FD               PIC X(106).
006500
006600 FD  COSTDET-FILE
006700     LABEL RECORD IS STANDARD
006800     VALUE OF FILE-ID IS "CUSTOS.DAT".
006900 01  REG-CUSTODET-FD               PIC X(77).
007000
007100***********************************
007200 WORKING-STORAGE SECTION.
007300 COPY LOOKUPS.
007400 77  FS-PROJETO               PIC XX.
007500 77  FS-PRODUTO                PIC XX.
007600 77  FS-SUBGRP                PIC XX.
007700 77  FS-CUSTOS                PIC XX.
007800 77  WS-IX                     PIC 9(2)   COMP.
007900 77  WS-TOTAL-PROJETOS         PIC 9(2)   COMP VALUE 10.
008000 77  WS-TOTAL-PRODUTOS         PIC 9(1)   COMP VALUE 4.
008100 77  WS-TOTAL-SUBGRUPOS        PIC 9(2)   COMP VALUE 17.
008200 77  WS-TOTAL-CUSTOS           PIC 9(2)   COMP VALUE 10.
008300
008400*    TICKET FIN-0539 - OS 32 BYTES DE CADA FILLER TRAZIAM SO
008500*    O ID (12 BYTES) E DEIXAVAM OS OUTROS 20 EM BRANCO, ENTAO
008600*    PJ-NAME SAIA SEMPRE VAZIO NO SEMEADO E O "PROJEKT" DO
008700*    EXPORT NUNCA RESOLVIA.  CADA LINHA AGORA TRAZ ID (12) +
008800*    NOME (20) = 32 BYTES CERTINHOS.
008900*    LISTA FIXA DOS 10 PROJETOS, NA ORDEM DO CADASTRO.
009000 01  WS-LISTA-PROJETOS.
009100     03  FILLER PIC X(32) VALUE "-           Bez projektu        ".
009200     03  FILLER PIC X(32) VALUE "4cfuture    4cfuture Group      ".
009300     03  FILLER PIC X(32) VALUE "polcom      Polcom              ".
009400     03  FILLER PIC X(32) VALUE "gap         Gap Analytics       ".
009500     03  FILLER PIC X(32) VALUE "larpic      Larpic              ".
009600     03  FILLER PIC X(32) VALUE "cc          Cost Center CC      ".
009700     03  FILLER PIC X(32) VALUE "digitmi     DigitMi             ".
009800     03  FILLER PIC X(32) VALUE "omf         OMF Holding         ".
009900     03  FILLER PIC X(32) VALUE "egr         EGR Trading         ".
010000     03  FILLER PIC X(32) VALUE "digisecure  DigiSecure          ".
010100 01  WS-TAB-PROJETOS REDEFINES WS-LISTA-PROJETOS.
010200     03  WL-PROJETO-ENTRY OCCURS 10 TIMES.
010300         05  WL-PROJETO-ID       PIC X(12).
010400         05  WL-PROJETO-NOME     PIC X(20).
010500
010600*    TICKET FIN-0539 - O FILLER ERA DE 45 BYTES MAS O GRUPO
010700*    REDEFINIDO (ID 20 + CATEG 5) SO TEM 25 - O REDEFINES
010800*    EMPACOTAVA A CADA 25 E AS ENTRADAS 2-4 SAIAM TRUNCADAS/
010900*    DESLOCADAS.  FILLER AGORA E 25, DO MESMO TAMANHO DO
011000*    GRUPO, IGUAL AO QUE JA SE FAZIA EM WS-LISTA-PROJETOS.
011100*    LISTA FIXA DOS 4 PRODUTOS - 2 EM SKOLY, 2 EM FIRMY.
011200 01  WS-LISTA-PRODUTOS.
011300     03  FILLER PIC X(25) VALUE "silny-lidr          SKOLY".
011400     03  FILLER PIC X(25) VALUE "na-jedne-lodi       SKOLY".
011500     03  FILLER PIC X(25) VALUE "talentova-akademie  FIRMY".
011600     03  FILLER PIC X(25) VALUE "matrix              FIRMY".
011700 01  WS-TAB-PRODUTOS REDEFINES WS-LISTA-PRODUTOS.
011800     03  WL-PRODUTO-ENTRY OCCURS 4 TIMES.
011900         05  WL-PRODUTO-ID       PIC X(20).
012000         05  WL-PRODUTO-CATEG    PIC X(5).
012100
012200*    LISTA FIXA DOS 17 SUBGRUPOS - 5 VARIANTES POR PRODUTO
012300*    (ANALYZA/EVALUACE/FOLLOWUP/FEEDBACK/METODIKA), MENOS
012400*    UMA QUE NAO SE APLICA A TODOS (17 AO TODO).
012500 01  WS-TAB-SUBGRUPOS.
012600     03  WL-SUBGRUPO-ENTRY OCCURS 17 TIMES
012700             INDEXED BY IX-SBG.
012800         05  WL-SUBGRUPO-ID       PIC X(25).
012900         05  WL-SUBGRUPO-PRODUTO  PIC X(20).
013000         05  WL-SUBGRUPO-NOME     PIC X(20).
013100
013200*    VISAO ALTERNATIVA DA TABELA DE SUBGRUPOS, USADA SO
013300*    PARA A CONFERENCIA VISUAL DO TOTAL DE BYTES GRAVADOS
013400*    POR ENTRADA (DISPLAY DE DEPURACAO EM TEMPO DE TESTE).
013500 01  WS-TAB-SUBGRUPOS-R REDEFINES WS-TAB-SUBGRUPOS.
013600     03  WR-SUBGRUPO-ENTRY OCCURS 17 TIMES.
013700         05  WR-SUBGRUPO-BYTES    PIC X(65).
013800
013900*    LISTA FIXA DOS 10 DETALHES DE CUSTO - 6 DE DESPESA,
014000*    4 DE RECEITA.
014100 01  WS-TAB-CUSTOS.
014200     03  WL-CUSTO-ENTRY OCCURS 10 TIMES
014300             INDEXED BY IX-CST.
014400         05  WL-CUSTO-ID          PIC X(20).
014500         05  WL-CUSTO-TIPO        PIC X(6).
014600         05  WL-CUSTO-VALOR       PIC X(15).
014700*
014800*****************************************************
014900 PROCEDURE DIVISION.
015000
015100 P03-ABERTURA.
015200     PERFORM P04-MONTA-SUBGRUPOS.
015300     PERFORM P05-MONTA-CUSTOS.
015400     PERFORM P60-SEMEIA-PROJETOS.
015500     PERFORM P61-SEMEIA-PRODUTOS.
015600     PERFORM P62-SEMEIA-SUBGRUPOS.
015700     PERFORM P63-SEMEIA-CUSTOS.
015800     DISPLAY "TRANSED - TABELAS DE REFERENCIA SEMEADAS".
015900     STOP RUN.
016000
016100*    MONTA A TABELA DE SUBGRUPOS EM MEMORIA (MAIS CLARO
016200*    AQUI DO QUE EM CONSTANTES VALUE DE 17 ENTRADAS).
016300 P04-MONTA-SUBGRUPOS.
016400     MOVE 1 TO WS-IX.
016500     PERFORM P04-UM-SUBGRUPO
016600         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 17.
016700
016800 P04-UM-SUBGRUPO.
016900     EVALUATE WS-IX
017000         WHEN 1  MOVE "silny-lidr-analyza"    TO WL-SUBGRUPO-ID(1)
017100                 MOVE "silny-lidr" TO WL-SUBGRUPO-PRODUTO(1)
017200                 MOVE "Analyza"    TO WL-SUBGRUPO-NOME(1)
017300         WHEN 2  MOVE "silny-lidr-evaluace"   TO WL-SUBGRUPO-ID(2)
017400                 MOVE "silny-lidr" TO WL-SUBGRUPO-PRODUTO(2)
017500                 MOVE "Evaluace"   TO WL-SUBGRUPO-NOME(2)
017600         WHEN 3  MOVE "silny-lidr-followup"   TO WL-SUBGRUPO-ID(3)
017700                 MOVE "silny-lidr" TO WL-SUBGRUPO-PRODUTO(3)
017800                 MOVE "FollowUp"   TO WL-SUBGRUPO-NOME(3)
017900         WHEN 4  MOVE "silny-lidr-feedback"   TO WL-SUBGRUPO-ID(4)
018000                 MOVE "silny-lidr" TO WL-SUBGRUPO-PRODUTO(4)
018100                 MOVE "Feedback"   TO WL-SUBGRUPO-NOME(4)
018200         WHEN 5  MOVE "silny-lidr-metodika"   TO WL-SUBGRUPO-ID(5)
018300                 MOVE "silny-lidr" TO WL-SUBGRUPO-PRODUTO(5)
018400                 MOVE "Metodika"   TO WL-SUBGRUPO-NOME(5)
018500         WHEN 6  MOVE "na-jedne-lodi-analyza" TO WL-SUBGRUPO-ID(6)
018600                 MOVE "na-jedne-lodi" TO WL-SUBGRUPO-PRODUTO(6)
018700                 MOVE "Analyza"       TO WL-SUBGRUPO-NOME(6)
018800         WHEN 7  MOVE "na-jedne-lodi-evaluace" TO
018900                         WL-SUBGRUPO-ID(7)
019000                 MOVE "na-jedne-lodi" TO WL-SUBGRUPO-PRODUTO(7)
019100                 MOVE "Evaluace"      TO WL-SUBGRUPO-NOME(7)
019200         WHEN 8  MOVE "na-jedne-lodi-followup" TO
019300                         WL-SUBGRUPO-ID(8)
019400                 MOVE "na-jedne-lodi" TO WL-SUBGRUPO-PRODUTO(8)
019500                 MOVE "FollowUp"      TO WL-SUBGRUPO-NOME(8)
019600         WHEN 9  MOVE "na-jedne-lodi-feedback" TO
019700                         WL-SUBGRUPO-ID(9)
019800                 MOVE "na-jedne-lodi" TO WL-SUBGRUPO-PRODUTO(9)
019900                 MOVE "Feedback"      TO WL-SUBGRUPO-NOME(9)
020000         WHEN 10 MOVE "talentova-akademie-analyza" TO
020100                         WL-SUBGRUPO-ID(10)
020200                 MOVE "talentova-akademie" TO
020300                         WL-SUBGRUPO-PRODUTO(10)
020400                 MOVE "Analyza"            TO
020500                         WL-SUBGRUPO-NOME(10)
020600         WHEN 11 MOVE "talentova-akademie-evaluace" TO
020700                         WL-SUBGRUPO-ID(11)
020800                 MOVE "talentova-akademie" TO
020900                         WL-SUBGRUPO-PRODUTO(11)
021000                 MOVE "Evaluace"           TO
021100                         WL-SUBGRUPO-NOME(11)
021200         WHEN 12 MOVE "talentova-akademie-followup" TO
021300                         WL-SUBGRUPO-ID(12)
021400                 MOVE "talentova-akademie" TO
021500                         WL-SUBGRUPO-PRODUTO(12)
021600                 MOVE "FollowUp"           TO
021700                         WL-SUBGRUPO-NOME(12)
021800         WHEN 13 MOVE "talentova-akademie-metodika" TO
021900                         WL-SUBGRUPO-ID(13)
022000                 MOVE "talentova-akademie" TO
022100                         WL-SUBGRUPO-PRODUTO(13)
022200                 MOVE "Metodika"           TO
022300                         WL-SUBGRUPO-NOME(13)
022400         WHEN 14 MOVE "matrix-analyza"    TO WL-SUBGRUPO-ID(14)
022500                 MOVE "matrix" TO WL-SUBGRUPO-PRODUTO(14)
022600                 MOVE "Analyza"  TO WL-SUBGRUPO-NOME(14)
022700         WHEN 15 MOVE "matrix-evaluace"   TO WL-SUBGRUPO-ID(15)
022800                 MOVE "matrix" TO WL-SUBGRUPO-PRODUTO(15)
022900                 MOVE "Evaluace" TO WL-SUBGRUPO-NOME(15)
023000         WHEN 16 MOVE "matrix-feedback"   TO WL-SUBGRUPO-ID(16)
023100                 MOVE "matrix" TO WL-SUBGRUPO-PRODUTO(16)
023200                 MOVE "Feedback" TO WL-SUBGRUPO-NOME(16)
023300         WHEN 17 MOVE "matrix-metodika"   TO WL-SUBGRUPO-ID(17)
023400                 MOVE "matrix" TO WL-SUBGRUPO-PRODUTO(17)
023500                 MOVE "Metodika" TO WL-SUBGRUPO-NOME(17)
023600     END-EVALUATE.
023700
023800 P05-MONTA-CUSTOS.
023900     MOVE "fixni"        TO WL-CUSTO-ID(1).
024000     MOVE "vydaje"       TO WL-CUSTO-TIPO(1).
024100     MOVE "Fixni"        TO WL-CUSTO-VALOR(1).
024200     MOVE "variabilni"   TO WL-CUSTO-ID(2).
024300     MOVE "vydaje"       TO WL-CUSTO-TIPO(2).
024400     MOVE "Variabilni"   TO WL-CUSTO-VALOR(2).
024500     MOVE "mzdy"         TO WL-CUSTO-ID(3).
024600     MOVE "vydaje"       TO WL-CUSTO-TIPO(3).
024700     MOVE "Mzdy"         TO WL-CUSTO-VALOR(3).
024800     MOVE "mimoradne"    TO WL-CUSTO-ID(4).
024900     MOVE "vydaje"       TO WL-CUSTO-TIPO(4).
025000     MOVE "Mimoradne"    TO WL-CUSTO-VALOR(4).
025100     MOVE "dluhy"        TO WL-CUSTO-ID(5).
025200     MOVE "vydaje"       TO WL-CUSTO-TIPO(5).
025300     MOVE "Dluhy"        TO WL-CUSTO-VALOR(5).
025400     MOVE "prevod"       TO WL-CUSTO-ID(6).
025500     MOVE "vydaje"       TO WL-CUSTO-TIPO(6).
025600     MOVE "Prevod"       TO WL-CUSTO-VALOR(6).
025700     MOVE "projekt-eu"   TO WL-CUSTO-ID(7).
025800     MOVE "prijmy"       TO WL-CUSTO-TIPO(7).
025900     MOVE "Projekt EU"   TO WL-CUSTO-VALOR(7).
026000     MOVE "grant-cz"     TO WL-CUSTO-ID(8).
026100     MOVE "prijmy"       TO WL-CUSTO-TIPO(8).
026200     MOVE "Grant CZ"     TO WL-CUSTO-VALOR(8).
026300     MOVE "produkt"      TO WL-CUSTO-ID(9).
026400     MOVE "prijmy"       TO WL-CUSTO-TIPO(9).
026500     MOVE "Produkt"      TO WL-CUSTO-VALOR(9).
026600     MOVE "konference"   TO WL-CUSTO-ID(10).
026700     MOVE "prijmy"       TO WL-CUSTO-TIPO(10).
026800     MOVE "Konference"   TO WL-CUSTO-VALOR(10).
026900
027000 P60-SEMEIA-PROJETOS.
027100     OPEN OUTPUT PROJECT-FILE.
027200     PERFORM P60-UM-PROJETO
027300         VARYING WS-IX FROM 1 BY 1
027400         UNTIL WS-IX > WS-TOTAL-PROJETOS.
027500     CLOSE PROJECT-FILE.
027600
027700 P60-UM-PROJETO.
027800     MOVE WL-PROJETO-ID(WS-IX)   TO PJ-PROJECT-ID.
027900     MOVE WL-PROJETO-NOME(WS-IX) TO PJ-NAME.
028000     MOVE SPACES                 TO PJ-DESCRIPTION.
028100     MOVE "A"                    TO PJ-IS-ACTIVE.
028200     WRITE REG-PROJETO-FD FROM REG-PROJETO.
028300
028400 P61-SEMEIA-PRODUTOS.
028500     OPEN OUTPUT PRODUCT-FILE.
028600     PERFORM P61-UM-PRODUTO
028700         VARYING WS-IX FROM 1 BY 1
028800         UNTIL WS-IX > WS-TOTAL-PRODUTOS.
028900     CLOSE PRODUCT-FILE.
029000
029100 P61-UM-PRODUTO.
029200     MOVE WL-PRODUTO-ID(WS-IX)    TO PD-PRODUCT-ID.
029300     MOVE WL-PRODUTO-ID(WS-IX)    TO PD-NAME.
029400     MOVE WL-PRODUTO-CATEG(WS-IX) TO PD-CATEGORY.
029500     MOVE SPACES                  TO PD-DESCRIPTION.
029600     MOVE "A"                     TO PD-IS-ACTIVE.
029700     WRITE REG-PRODUTO-FD FROM REG-PRODUTO.
029800
029900 P62-SEMEIA-SUBGRUPOS.
030000     OPEN OUTPUT SUBGROUP-FILE.
030100     PERFORM P62-UM-SUBGRUPO
030200         VARYING WS-IX FROM 1 BY 1
030300         UNTIL WS-IX > WS-TOTAL-SUBGRUPOS.
030400     CLOSE SUBGROUP-FILE.
030500
030600 P62-UM-SUBGRUPO.
030700     MOVE WL-SUBGRUPO-ID(WS-IX)      TO SG-SUBGROUP-ID.
030800     MOVE WL-SUBGRUPO-PRODUTO(WS-IX) TO SG-PRODUCT-ID.
030900     MOVE WL-SUBGRUPO-NOME(WS-IX)    TO SG-NAME.
031000     MOVE SPACES                     TO SG-DESCRIPTION.
031100     MOVE "A"                        TO SG-IS-ACTIVE.
031200     WRITE REG-SUBGRUPO-FD FROM REG-SUBGRUPO.
031300
031400 P63-SEMEIA-CUSTOS.
031500     OPEN OUTPUT COSTDET-FILE.
031600     PERFORM P63-UM-CUSTO
031700         VARYING WS-IX FROM 1 BY 1
031800         UNTIL WS-IX > WS-TOTAL-CUSTOS.
031900     CLOSE COSTDET-FILE.
032000
032100 P63-UM-CUSTO.
032200     MOVE WL-CUSTO-ID(WS-IX)    TO CD-DETAIL-ID.
032300     MOVE WL-CUSTO-TIPO(WS-IX)  TO CD-DRUH-TYPE.
032400     MOVE WL-CUSTO-VALOR(WS-IX) TO CD-DRUH-VALUE.
032500     MOVE SPACES                TO CD-DETAIL-TEXT.
032600     MOVE "A"                   TO CD-IS-ACTIVE.
032700     WRITE REG-CUSTODET-FD FROM REG-CUSTODET.
