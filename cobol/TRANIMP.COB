000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    TRANIMP.
000400 AUTHOR.        R F MACHADO.
000500 INSTALLATION.  ELDORADO SISTEMAS - SETOR FINANCEIRO.
000600 DATE-WRITTEN.  11/02/89.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NAO DISTRIBUIR.
000900*****************************************************
001000*  TRANIMP - IMPORTACAO DE LANCAMENTOS BANCARIOS.
001100*
001200*  LE O ARQUIVO DE MOVIMENTO DO BANCO (TRANSAC.TXT),
001300*  DESCARTA REPETIDOS PELO ID-TRANSAKCE, CLASSIFICA
001400*  CADA LANCAMENTO PELAS REGRAS DE CATEGORIA (REGRAS.
001500*  DAT) E GRAVA OS ACEITOS EM TRANMAST.DAT.  GRAVA UM
001600*  REGISTRO-RESUMO DO LOTE EM LOTES.DAT.
001700*
001800*  NUNCA ABORTA POR LINHA RUIM - SO CONTA E REGISTRA
001900*  O ERRO, O LOTE SEGUE ATE O FIM DO ARQUIVO DE ENTRADA.
002000*-----------------------------------------------------
002100*  HISTORICO DE ALTERACOES
002200*  89-11-02  RFM  VERSAO ORIGINAL.
002300*  90-02-20  RFM  ACRESCENTADO O MOTOR DE REGRAS NO
002400*                 PASSO DE IMPORTACAO (ANTES SO GRAVAVA).
002500*  91-06-05  LAS  ACRESCENTADO RATEIO POR KMEN (MH/SK/
002600*                 XP/FR) NAS REGRAS ATRIBUIDAS.
002700*  92-01-22  LAS  ACRESCENTADO REGISTRO DE LOTE (RESUMO)
002800*                 E TABELA DE ERROS POR LINHA.
002900*  98-11-10  RFM  Y2K - DATUM-AAAA PASSOU A 4 DIGITOS,
003000*                 CONFERIDO O PARSE DE DD.MM.YYYY.
003100*  03-05-14  LAS  TICKET FIN-0447 - VALOR ACEITA VIRGULA
003200*                 OU PONTO DECIMAL NA ENTRADA.
003300*****************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS LETRAS-VALIDAS IS "A" THRU "Z"
004000     UPSI-0 ON STATUS IS UPSI-0-LIGADO.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT TRANS-INPUT  ASSIGN TO "TRANSEN"
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS IS FS-ENTRADA.
004700
004800     SELECT TRANS-MASTER ASSIGN TO "TRANMAST"
004900            ORGANIZATION IS SEQUENTIAL
005000            FILE STATUS IS FS-MASTER.
005100
005200     SELECT RULES-FILE   ASSIGN TO "REGRASIN"
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS IS FS-REGRAS.
005500
005600     SELECT BATCH-FILE   ASSIGN TO "LOTESOUT"
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS IS FS-LOTE.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  TRANS-INPUT
006300     LABEL RECORD IS STANDARD.
006400 01  REG-ENTRADA                 PIC X(300).
006500
006600 FD  TRANS-MASTER
006700     LABEL RECORD IS STANDARD
006800     VALUE OF FILE-ID IS "TRANMAST.DAT".
006900 COPY TRANMAST.
007000
007100 FD  RULES-FILE
007200     LABEL RECORD IS STANDARD
007300     VALUE OF FILE-ID IS "REGRAS.DAT".
007400 COPY CATRULE.
007500
007600 FD  BATCH-FILE
007700     LABEL RECORD IS STANDARD
007800     VALUE OF FILE-ID IS "LOTES.DAT".
007900 COPY BATCHREC.
008000
008100***********************************
008200 WORKING-STORAGE SECTION.
008300 77  FS-ENTRADA               PIC XX.
008400 77  FS-MASTER                PIC XX.
008500 77  FS-REGRAS                PIC XX.
008600 77  FS-LOTE                  PIC XX.
008700 77  WS-P                     PIC X VALUE SPACES.
008800 77  WS-FIM-ENTRADA           PIC X VALUE "N".
008900     88  FIM-ENTRADA          VALUE "S".
009000 77  WS-PRIMEIRA-LINHA        PIC X VALUE "S".
009100     88  E-PRIMEIRA-LINHA     VALUE "S".
009200 77  WS-LINHA-ERRADA          PIC X VALUE "N".
009300     88  LINHA-ERRADA         VALUE "S".
009400
009500 01  WS-CONTADORES.
009600     03  WS-NRO-LINHA         PIC 9(6)  COMP.
009700     03  WS-TOTAL-ROWS        PIC 9(6)  COMP.
009800     03  WS-IMPORTED-COUNT    PIC 9(6)  COMP.
009900     03  WS-SKIPPED-COUNT     PIC 9(6)  COMP.
010000     03  WS-ERROR-COUNT       PIC 9(6)  COMP.
010100     03  WS-IX-DUPLIC         PIC 9(6)  COMP.
010200     03  WS-IX-REGRA          PIC 9(6)  COMP.
010300     03  WS-IX-ERRO           PIC 9(6)  COMP.
010400     03  WS-QTD-DUPLIC        PIC 9(6)  COMP.
010500     03  WS-QTD-REGRAS        PIC 9(6)  COMP.
010600
010700*    TABELA DE IDS EXISTENTES, PARA DETECTAR REPETIDOS.
010800 01  WS-TAB-DUPLIC.
010900     03  WS-DUPLIC-ENTRY OCCURS 5000 TIMES
011000             INDEXED BY IX-DUP
011100             PIC X(15).
011200
011300*    TABELA DE REGRAS ATIVAS, NA ORDEM DO ARQUIVO (QUE E
011400*    MANTIDO EM ORDEM CRESCENTE DE PRIORIDADE).
011500 01  WS-TAB-REGRAS.
011600     03  WR-REGRA-GRP OCCURS 500 TIMES
011700             INDEXED BY IX-REG.
011800         05  WR-RULE-NAME          PIC X(30).
011900         05  WR-MATCH-TYPE         PIC X(10).
012000         05  WR-MATCH-MODE         PIC X(10).
012100         05  WR-MATCH-VALUE        PIC X(30).
012200         05  WR-CASE-SENSITIVE     PIC X(1).
012300         05  WR-PRIORITY           PIC 9(4).
012400         05  WR-IS-ACTIVE          PIC X(1).
012500         05  WR-SET-PRIJEM-VYDAJ   PIC X(1).
012600         05  WR-SET-VLASTNI-NEVL   PIC X(1).
012700         05  WR-SET-DANE           PIC X(1).
012800         05  WR-SET-DRUH           PIC X(15).
012900         05  WR-SET-DETAIL         PIC X(30).
013000         05  WR-SET-KMEN           PIC X(2).
013100         05  WR-SET-MH-PCT         PIC 9(3)V99.
013200         05  WR-SET-SK-PCT         PIC 9(3)V99.
013300         05  WR-SET-XP-PCT         PIC 9(3)V99.
013400         05  WR-SET-FR-PCT         PIC 9(3)V99.
013500         05  WR-SET-PROJEKT-ID     PIC X(12).
013600         05  WR-SET-PRODUKT-ID     PIC X(20).
013700         05  WR-SET-PODSKUPINA-ID  PIC X(25).
013800         05  FILLER                PIC X(20).
013900
014000*    ATE 25 ERROS DE LINHA SAO GUARDADOS PARA O RESUMO.
014100 01  WS-TAB-ERROS.
014200     03  WS-ERRO-ENTRY OCCURS 25 TIMES.
014300         05  WE-NRO-LINHA         PIC 9(6).
014400         05  WE-MOTIVO            PIC X(40).
014500
014600 01  WS-COLUNAS-ENTRADA.
014700     03  CE-ID-TRANSAKCE          PIC X(15).
014800     03  CE-DATUM                 PIC X(10).
014900     03  CE-UCET                  PIC X(20).
015000     03  CE-TYP                   PIC X(30).
015100     03  CE-POZNAMKA-ZPRAVA       PIC X(60).
015200     03  CE-VARIABILNI-SYMBOL     PIC X(10).
015300     03  CE-CASTKA                PIC X(16).
015400     03  CE-DATUM-ZAUCTOVANI      PIC X(10).
015500     03  CE-CISLO-PROTIUCTU       PIC X(20).
015600     03  CE-NAZEV-PROTIUCTU       PIC X(35).
015700     03  CE-TYP-TRANSAKCE         PIC X(20).
015800     03  CE-KONSTANTNI-SYMBOL     PIC X(4).
015900     03  CE-SPECIFICKY-SYMBOL     PIC X(10).
016000     03  CE-PUVODNI-CASTKA        PIC X(16).
016100     03  CE-PUVODNI-MENA          PIC X(3).
016200     03  CE-POPLATKY              PIC X(14).
016300     03  CE-VLASTNI-POZNAMKA      PIC X(40).
016400     03  CE-NAZEV-MERCHANTA       PIC X(30).
016500     03  CE-MESTO                 PIC X(25).
016600     03  CE-MENA                  PIC X(3).
016700     03  CE-BANKA-PROTIUCTU       PIC X(4).
016800     03  CE-REFERENCE             PIC X(20).
016900
017000 01  WS-CASTKA-EDITADA           PIC X(16).
017100 01  WS-CASTKA-NUM               PIC S9(9)V99.
017200 01  WS-DATUM-EDITADA.
017300     03  WS-DIA-ED                PIC 99.
017400     03  FILLER                   PIC X.
017500     03  WS-MES-ED                PIC 99.
017600     03  FILLER                   PIC X.
017700     03  WS-ANO-ED                PIC 9(4).
017800 01  WS-DATUM-CONVERTIDA.
017900     03  WS-ANO-CV                PIC 9(4).
018000     03  WS-MES-CV                PIC 99.
018100     03  WS-DIA-CV                PIC 99.
018200
018300 01  WS-DATA-HOJE.
018400     03  WH-ANO                   PIC 9(4).
018500     03  WH-MES                   PIC 99.
018600     03  WH-DIA                   PIC 99.
018700 01  WS-HORA-HOJE.
018800     03  WH-HORAS                 PIC 99.
018900     03  WH-MINUTOS               PIC 99.
019000     03  WH-SEGUNDOS              PIC 99.
019100     03  FILLER                   PIC 9(4).
019200
019300 01  WS-BATCH-ID                  PIC X(12).
019400 01  WS-MATCH-A                   PIC X(60).
019500 01  WS-MATCH-B                   PIC X(60).
019600 01  WS-VALOR-A                   PIC X(30).
019700 01  WS-CT-ALVO                   PIC X(60).
019800 01  WS-CT-ALVO-LEN               PIC 9(3)   COMP.
019900 01  WS-CT-PROC-LEN               PIC 9(3)   COMP.
020000 01  WS-CT-POS                    PIC 9(3)   COMP.
020100 01  WS-CT-MAXPOS                 PIC 9(3)   COMP.
020200
020300 01  WS-PV-SINAL                  PIC X      VALUE "+".
020400 01  WS-PV-POS                    PIC 9(3)   COMP.
020500 01  WS-PV-TAM                    PIC 9(3)   COMP.
020600 01  WS-PV-PONTO                  PIC 9(3)   COMP.
020700 01  WS-PV-CH                     PIC X.
020800 01  WS-PV-DIGITO                 PIC 9.
020900 01  WS-PV-DEC-DIGITOS            PIC 9       COMP.
021000 01  WS-PV-INTEIRO                PIC 9(9)    COMP.
021100 01  WS-PV-DECIMAL                PIC 9(2)    COMP.
021200
021300 01  WS-MSG-RESUMO.
021400     03  FILLER PIC X(16) VALUE "LOTE ".
021500     03  WM-BATCH-ID               PIC X(12).
021600*
021700*****************************************************
021800 PROCEDURE DIVISION.
021900
022000 P03-ABERTURA.
022100     PERFORM P04-DATA-HORA.
022200     PERFORM P05-CARREGA-REGRAS.
022300     PERFORM P06-CARREGA-DUPLIC.
022400     PERFORM P07-NOVO-LOTE.
022500     OPEN INPUT TRANS-INPUT.
022600     IF FS-ENTRADA NOT = "00"
022700         DISPLAY "TRANIMP: ARQUIVO DE ENTRADA AUSENTE - "
022800                 FS-ENTRADA
022900         STOP RUN.
023000     OPEN EXTEND TRANS-MASTER.
023100     PERFORM P09-LOOP-ENTRADA UNTIL FIM-ENTRADA.
023200     CLOSE TRANS-INPUT TRANS-MASTER.
023300     PERFORM P90-GRAVA-LOTE.
023400     PERFORM P91-MOSTRA-RESUMO.
023500     STOP RUN.
023600
023700 P04-DATA-HORA.
023800     ACCEPT WS-DATA-HOJE FROM DATE YYYYMMDD.
023900     ACCEPT WS-HORA-HOJE FROM TIME.
024000
024100*    CARREGA AS REGRAS ATIVAS NA ORDEM EM QUE ESTAO NO
024200*    ARQUIVO (MANTIDO EM ORDEM DE PRIORIDADE CRESCENTE).
024300 P05-CARREGA-REGRAS.
024400     MOVE ZEROS TO WS-QTD-REGRAS.
024500     OPEN INPUT RULES-FILE.
024600     IF FS-REGRAS NOT = "00"
024700         GO TO P05-FIM.
024800 P05-LE-REGRA.
024900     READ RULES-FILE INTO WR-REGRA-GRP(WS-QTD-REGRAS + 1)
025000         AT END GO TO P05-FIM.
025100     IF RG-IS-ACTIVE OF RULES-FILE = "A"
025200         ADD 1 TO WS-QTD-REGRAS.
025300     GO TO P05-LE-REGRA.
025400 P05-FIM.
025500     CLOSE RULES-FILE.
025600
025700*    CARREGA OS ID-TRANSAKCE JA EXISTENTES NO MESTRE,
025800*    PARA A CHECAGEM DE REPETIDOS NO PASSO 4-B.
025900 P06-CARREGA-DUPLIC.
026000     MOVE ZEROS TO WS-QTD-DUPLIC.
026100     OPEN INPUT TRANS-MASTER.
026200     IF FS-MASTER NOT = "00"
026300         GO TO P06-FIM.
026400 P06-LE-MESTRE.
026500     READ TRANS-MASTER
026600         AT END GO TO P06-FIM.
026700     IF TM-ID-TRANSAKCE NOT = SPACES
026800         ADD 1 TO WS-QTD-DUPLIC
026900         MOVE TM-ID-TRANSAKCE TO WS-DUPLIC-ENTRY(WS-QTD-DUPLIC).
027000     GO TO P06-LE-MESTRE.
027100 P06-FIM.
027200     CLOSE TRANS-MASTER.
027300
027400 P07-NOVO-LOTE.
027500     MOVE ZEROS TO WS-TOTAL-ROWS WS-IMPORTED-COUNT
027600                   WS-SKIPPED-COUNT WS-ERROR-COUNT
027700                   WS-NRO-LINHA WS-IX-ERRO.
027800     STRING "B" WH-ANO WH-MES WH-DIA WH-HORAS WH-MINUTOS
027900         DELIMITED BY SIZE INTO WS-BATCH-ID.
028000
028100 P09-LOOP-ENTRADA.
028200     READ TRANS-INPUT INTO REG-ENTRADA
028300         AT END
028400             MOVE "S" TO WS-FIM-ENTRADA
028500             GO TO P09-SAIDA.
028600     IF E-PRIMEIRA-LINHA
028700         MOVE "N" TO WS-PRIMEIRA-LINHA
028800         GO TO P09-SAIDA.
028900     ADD 1 TO WS-NRO-LINHA WS-TOTAL-ROWS.
028950*    TICKET FIN-0537 - P10 E P11 RODAM EM SEQUENCIA, SEM
028960*    DECISAO NO MEIO, ENTAO PASSAM A SER UM PERFORM THRU SO,
028970*    DO JEITO QUE A CASA SEMPRE FEZ (VER BANCO01/BANCONF).
029000     PERFORM P10-DESMONTA-LINHA THRU P11-FIM.
029200     IF LINHA-ERRADA
029300         GO TO P09-SAIDA.
029400     PERFORM P12-VERIFICA-DUPLIC.
029500     IF LINHA-ERRADA
029600         GO TO P09-SAIDA.
029700     PERFORM P13-MONTA-REGISTRO.
029800     PERFORM P20-MOTOR-REGRAS.
029900     PERFORM P14-GRAVA-REGISTRO.
030000 P09-SAIDA.
030100     EXIT.
030200
030300*    QUEBRA A LINHA ";"-DELIMITADA NAS 22 COLUNAS DO
030400*    BANCO, NA ORDEM DO LAYOUT TRANSACTION (BANK COLUMNS).
030500 P10-DESMONTA-LINHA.
030600     MOVE "N" TO WS-LINHA-ERRADA.
030700     UNSTRING REG-ENTRADA DELIMITED BY ";"
030800         INTO CE-ID-TRANSAKCE     CE-DATUM
030900              CE-UCET             CE-TYP
031000              CE-POZNAMKA-ZPRAVA  CE-VARIABILNI-SYMBOL
031100              CE-CASTKA           CE-DATUM-ZAUCTOVANI
031200              CE-CISLO-PROTIUCTU  CE-NAZEV-PROTIUCTU
031300              CE-TYP-TRANSAKCE    CE-KONSTANTNI-SYMBOL
031400              CE-SPECIFICKY-SYMBOL CE-PUVODNI-CASTKA
031500              CE-PUVODNI-MENA     CE-POPLATKY
031600              CE-VLASTNI-POZNAMKA CE-NAZEV-MERCHANTA
031700              CE-MESTO            CE-MENA
031800              CE-BANKA-PROTIUCTU  CE-REFERENCE.
031900
032000*    DATUM PRESENTE E ANALISAVEL, CASTKA PRESENTE E
032100*    NUMERICA.  NAO ABORTA - SO MARCA A LINHA COMO ERRO.
032200 P11-VALIDA-LINHA.
032300     MOVE "N" TO WS-LINHA-ERRADA.
032400     IF CE-DATUM = SPACES
032500         PERFORM P11-MARCA-ERRO
032600             MOVING "DATUM AUSENTE" TO WE-MOTIVO(1)
032700         GO TO P11-FIM.
032800     PERFORM P70-CONVERTE-DATA.
032900     IF WS-ANO-CV = ZEROS
033000         MOVE "DATUM INVALIDO" TO WS-VALOR-A
033100         PERFORM P11-MARCA-ERRO
033200         GO TO P11-FIM.
033300     IF CE-CASTKA = SPACES
033400         MOVE "CASTKA AUSENTE" TO WS-VALOR-A
033500         PERFORM P11-MARCA-ERRO
033600         GO TO P11-FIM.
033700     PERFORM P71-CONVERTE-VALOR.
033800 P11-FIM.
033900     EXIT.
034000
034100 P11-MARCA-ERRO.
034200     MOVE "S" TO WS-LINHA-ERRADA.
034300     ADD 1 TO WS-ERROR-COUNT.
034400     IF WS-IX-ERRO < 25
034500         ADD 1 TO WS-IX-ERRO
034600         MOVE WS-NRO-LINHA TO WE-NRO-LINHA(WS-IX-ERRO)
034700         MOVE WS-VALOR-A TO WE-MOTIVO(WS-IX-ERRO).
034800
034900*    BRANCO NUNCA CONTA COMO REPETIDO.
035000 P12-VERIFICA-DUPLIC.
035100     MOVE "N" TO WS-LINHA-ERRADA.
035200     IF CE-ID-TRANSAKCE = SPACES
035300         GO TO P12-FIM.
035400     SET IX-DUP TO 1.
035500     SEARCH WS-DUPLIC-ENTRY
035600         AT END GO TO P12-FIM
035700         WHEN WS-DUPLIC-ENTRY(IX-DUP) = CE-ID-TRANSAKCE
035800             MOVE "S" TO WS-LINHA-ERRADA
035900             ADD 1 TO WS-SKIPPED-COUNT.
036000 P12-FIM.
036100     EXIT.
036200
036300*    MONTA O REGISTRO DO MESTRE COM OS VALORES-DEFAULT
036400*    DA REGRA DE NEGOCIO DE IMPORTACAO (PASSO 4-C).
036500 P13-MONTA-REGISTRO.
036600     MOVE CE-ID-TRANSAKCE      TO TM-ID-TRANSAKCE.
036700     MOVE WS-DATUM-CONVERTIDA  TO TM-DATUM.
036800     MOVE CE-UCET              TO TM-UCET.
036900     MOVE CE-TYP               TO TM-TYP.
037000     MOVE CE-POZNAMKA-ZPRAVA   TO TM-POZNAMKA-ZPRAVA.
037100     MOVE CE-VARIABILNI-SYMBOL TO TM-VARIABILNI-SYMBOL.
037200     MOVE WS-CASTKA-NUM        TO TM-CASTKA.
037300     PERFORM P72-CONVERTE-DATA-ZAUCT.
037400     MOVE CE-CISLO-PROTIUCTU   TO TM-CISLO-PROTIUCTU.
037500     MOVE CE-NAZEV-PROTIUCTU   TO TM-NAZEV-PROTIUCTU.
037600     MOVE CE-TYP-TRANSAKCE     TO TM-TYP-TRANSAKCE.
037700     MOVE CE-KONSTANTNI-SYMBOL TO TM-KONSTANTNI-SYMBOL.
037800     MOVE CE-SPECIFICKY-SYMBOL TO TM-SPECIFICKY-SYMBOL.
037900     MOVE CE-PUVODNI-MENA      TO TM-PUVODNI-MENA.
038000     MOVE CE-VLASTNI-POZNAMKA  TO TM-VLASTNI-POZNAMKA.
038100     MOVE CE-NAZEV-MERCHANTA   TO TM-NAZEV-MERCHANTA.
038200     MOVE CE-MESTO             TO TM-MESTO.
038300     MOVE CE-MENA              TO TM-MENA.
038400     MOVE CE-BANKA-PROTIUCTU   TO TM-BANKA-PROTIUCTU.
038500     MOVE CE-REFERENCE         TO TM-REFERENCE.
038600     MOVE "importovano"        TO TM-STATUS.
038700     MOVE SPACES               TO TM-PRIJEM-VYDAJ.
038800     IF WS-CASTKA-NUM > ZEROS MOVE "P" TO TM-PRIJEM-VYDAJ.
038900     IF WS-CASTKA-NUM < ZEROS MOVE "V" TO TM-PRIJEM-VYDAJ.
039000     MOVE "V"                 TO TM-VLASTNI-NEVLASTNI.
039100     MOVE "N"                 TO TM-DANE.
039200     MOVE SPACES               TO TM-DRUH TM-DETAIL TM-KMEN.
039300     MOVE ZEROS                TO TM-MH-PCT TM-SK-PCT
039400                                   TM-XP-PCT TM-FR-PCT.
039500     MOVE SPACES               TO TM-PROJEKT-ID TM-PRODUKT-ID
039600                                   TM-PODSKUPINA-ID.
039700     MOVE "A"                  TO TM-IS-ACTIVE.
039800     MOVE "N"                  TO TM-IS-DELETED.
039900     MOVE WS-BATCH-ID          TO TM-IMPORT-BATCH-ID.
040000
040100 P14-GRAVA-REGISTRO.
040200     WRITE REG-TRANMAST.
040300     ADD 1 TO WS-IMPORTED-COUNT.
040400
040500*****************************************************
040600*  MOTOR DE REGRAS - USADO AQUI (4-D) E EM TRANRUL.
040700*  PRIORIDADE CRESCENTE, SO REGRA ATIVA, PRIMEIRA QUE
040800*  BATER VALE E PARA.
040900*****************************************************
041000 P20-MOTOR-REGRAS.
041100     SET IX-REG TO 1.
041200 P21-TESTA-REGRA.
041300     IF IX-REG > WS-QTD-REGRAS
041400         GO TO P29-FIM-MOTOR.
041500     PERFORM P22-AVALIA-MATCH.
041600     IF WS-P = "S"
041700         PERFORM P24-ATRIBUI-REGRA
041800         GO TO P29-FIM-MOTOR.
041900     SET IX-REG UP BY 1.
042000     GO TO P21-TESTA-REGRA.
042100 P29-FIM-MOTOR.
042200     EXIT.
042300
042400*    SELECIONA O CAMPO-ALVO PELO MATCH-TYPE E COMPARA
042500*    CONFORME O MATCH-MODE.  WS-P = "S" SE BATEU.
042600 P22-AVALIA-MATCH.
042700     MOVE "N" TO WS-P.
042800     EVALUATE TRUE
042900         WHEN WR-MATCH-TYPE(IX-REG) = "protiucet"
043000             MOVE TM-CISLO-PROTIUCTU TO WS-MATCH-A
043100             MOVE TM-NAZEV-PROTIUCTU TO WS-MATCH-B
043200         WHEN WR-MATCH-TYPE(IX-REG) = "merchant"
043300             MOVE TM-NAZEV-MERCHANTA TO WS-MATCH-A
043400             MOVE SPACES             TO WS-MATCH-B
043500         WHEN WR-MATCH-TYPE(IX-REG) = "keyword"
043600             MOVE TM-POZNAMKA-ZPRAVA TO WS-MATCH-A
043700             MOVE TM-VLASTNI-POZNAMKA TO WS-MATCH-B
043800         WHEN OTHER
043900             GO TO P22-FIM.
044000     PERFORM P23-COMPARA-CAMPO.
044100 P22-FIM.
044200     EXIT.
044300
044400 P23-COMPARA-CAMPO.
044500     MOVE WR-MATCH-VALUE(IX-REG) TO WS-VALOR-A.
044600     IF WR-CASE-SENSITIVE(IX-REG) = "N"
044700         INSPECT WS-MATCH-A CONVERTING
044800             "abcdefghijklmnopqrstuvwxyz"
044900             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
045000         INSPECT WS-MATCH-B CONVERTING
045100             "abcdefghijklmnopqrstuvwxyz"
045200             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
045300         INSPECT WS-VALOR-A CONVERTING
045400             "abcdefghijklmnopqrstuvwxyz"
045500             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
045600     EVALUATE WR-MATCH-MODE(IX-REG)
045700         WHEN "exact"
045800             IF WS-MATCH-A = WS-VALOR-A OR WS-MATCH-B = WS-VALOR-A
045900                 MOVE "S" TO WS-P.
046000         WHEN "startswith"
046100             MOVE WS-MATCH-A TO WS-CT-ALVO
046150*            FIN-0537 - DUAS CHAMADAS SEPARADAS VIRARAM UM SO
046160*            PERFORM THRU, AS DUAS RODAM SEMPRE JUNTAS AQUI.
046200             PERFORM P76-TAMANHO-CAMPO THRU P77-TAMANHO-VALOR
046400             IF WS-CT-PROC-LEN NOT = ZEROS
046500                AND WS-CT-ALVO-LEN NOT < WS-CT-PROC-LEN
046600                 IF WS-CT-ALVO(1:WS-CT-PROC-LEN) =
046700        WS-VALOR-A(1:WS-CT-PROC-LEN)
046800                     MOVE "S" TO WS-P.
046900         WHEN OTHER
047000             MOVE WS-MATCH-A TO WS-CT-ALVO
047100             PERFORM P75-CONTEM-CAMPO
047200             IF WS-P = "N"
047300                 MOVE WS-MATCH-B TO WS-CT-ALVO
047400                 PERFORM P75-CONTEM-CAMPO.
047500
047600*    PROCURA WS-VALOR-A (ATE 30 BYTES, ESPACOS A DIREITA
047700*    IGNORADOS) DENTRO DE WS-CT-ALVO (60 BYTES).  NAO USA
047800*    FUNCTION NENHUMA - SO DESLOCAMENTO DE REFERENCIA.
047900 P75-CONTEM-CAMPO.
048000     MOVE "N" TO WS-P.
048100     PERFORM P76-TAMANHO-CAMPO THRU P77-TAMANHO-VALOR.
048300     IF WS-CT-PROC-LEN = ZEROS OR WS-CT-ALVO-LEN = ZEROS
048400         GO TO P75-FIM.
048500     IF WS-CT-ALVO-LEN < WS-CT-PROC-LEN
048600         GO TO P75-FIM.
048700     COMPUTE WS-CT-MAXPOS = WS-CT-ALVO-LEN - WS-CT-PROC-LEN + 1.
048800     PERFORM P78-VARRE-CAMPO
048900         VARYING WS-CT-POS FROM 1 BY 1
049000         UNTIL WS-CT-POS > WS-CT-MAXPOS OR WS-P = "S".
049100 P75-FIM.
049200     EXIT.
049300
049400 P76-TAMANHO-CAMPO.
049500     MOVE 60 TO WS-CT-ALVO-LEN.
049600     PERFORM UNTIL WS-CT-ALVO-LEN = ZEROS
049700                OR WS-CT-ALVO(WS-CT-ALVO-LEN:1) NOT = SPACE
049800         SUBTRACT 1 FROM WS-CT-ALVO-LEN.
049900
050000 P77-TAMANHO-VALOR.
050100     MOVE 30 TO WS-CT-PROC-LEN.
050200     PERFORM UNTIL WS-CT-PROC-LEN = ZEROS
050300                OR WS-VALOR-A(WS-CT-PROC-LEN:1) NOT = SPACE
050400         SUBTRACT 1 FROM WS-CT-PROC-LEN.
050500
050600 P78-VARRE-CAMPO.
050700     IF WS-CT-ALVO(WS-CT-POS:WS-CT-PROC-LEN) =
050800        WS-VALOR-A(1:WS-CT-PROC-LEN)
050900         MOVE "S" TO WS-P.
051000
051100*    ATRIBUICAO "PREENCHE-SE-VAZIO" - SO SOBRESCREVE O
051200*    CAMPO DO MESTRE QUANDO O VALOR-SET DA REGRA NAO ESTA
051300*    EM BRANCO (OU NAO-ZERO, PARA O RATEIO POR KMEN).
051400 P24-ATRIBUI-REGRA.
051500     IF WR-SET-PRIJEM-VYDAJ(IX-REG) NOT = SPACE
051600         MOVE WR-SET-PRIJEM-VYDAJ(IX-REG) TO TM-PRIJEM-VYDAJ.
051700     IF WR-SET-VLASTNI-NEVL(IX-REG) NOT = SPACE
051800         MOVE WR-SET-VLASTNI-NEVL(IX-REG) TO TM-VLASTNI-NEVLASTNI.
051900     IF WR-SET-DANE(IX-REG) NOT = SPACE
052000         MOVE WR-SET-DANE(IX-REG) TO TM-DANE.
052100     IF WR-SET-DRUH(IX-REG) NOT = SPACES
052200         MOVE WR-SET-DRUH(IX-REG) TO TM-DRUH.
052300     IF WR-SET-DETAIL(IX-REG) NOT = SPACES
052400         MOVE WR-SET-DETAIL(IX-REG) TO TM-DETAIL.
052500     IF WR-SET-KMEN(IX-REG) NOT = SPACES
052600         MOVE WR-SET-KMEN(IX-REG) TO TM-KMEN.
052700     IF WR-SET-MH-PCT(IX-REG) NOT = ZEROS OR
052800        WR-SET-SK-PCT(IX-REG) NOT = ZEROS OR
052900        WR-SET-XP-PCT(IX-REG) NOT = ZEROS OR
053000        WR-SET-FR-PCT(IX-REG) NOT = ZEROS
053100         MOVE WR-SET-MH-PCT(IX-REG) TO TM-MH-PCT
053200         MOVE WR-SET-SK-PCT(IX-REG) TO TM-SK-PCT
053300         MOVE WR-SET-XP-PCT(IX-REG) TO TM-XP-PCT
053400         MOVE WR-SET-FR-PCT(IX-REG) TO TM-FR-PCT.
053500     IF WR-SET-PROJEKT-ID(IX-REG) NOT = SPACES
053600         MOVE WR-SET-PROJEKT-ID(IX-REG) TO TM-PROJEKT-ID.
053700     IF WR-SET-PRODUKT-ID(IX-REG) NOT = SPACES
053800         MOVE WR-SET-PRODUKT-ID(IX-REG) TO TM-PRODUKT-ID.
053900     IF WR-SET-PODSKUPINA-ID(IX-REG) NOT = SPACES
054000         MOVE WR-SET-PODSKUPINA-ID(IX-REG) TO TM-PODSKUPINA-ID.
054100     MOVE "zpracovano" TO TM-STATUS.
054200
054300 P90-GRAVA-LOTE.
054400     OPEN EXTEND BATCH-FILE.
054500     IF FS-LOTE = "05" OR FS-LOTE = "35"
054600         CLOSE BATCH-FILE
054700         OPEN OUTPUT BATCH-FILE.
054800     MOVE WS-BATCH-ID       TO LT-BATCH-ID.
054900     MOVE "TRANSEN"         TO LT-FILENAME.
055000     MOVE "completed"       TO LT-STATUS.
055100     MOVE WS-TOTAL-ROWS     TO LT-TOTAL-ROWS.
055200     MOVE WS-IMPORTED-COUNT TO LT-IMPORTED-COUNT.
055300     MOVE WS-SKIPPED-COUNT  TO LT-SKIPPED-COUNT.
055400     MOVE WS-ERROR-COUNT    TO LT-ERROR-COUNT.
055500     WRITE REG-LOTE.
055600     CLOSE BATCH-FILE.
055700
055800 P91-MOSTRA-RESUMO.
055900     MOVE WS-BATCH-ID TO WM-BATCH-ID.
056000     DISPLAY WS-MSG-RESUMO.
056100     DISPLAY "TOTAL DE LINHAS.....: " WS-TOTAL-ROWS.
056200     DISPLAY "IMPORTADOS..........: " WS-IMPORTED-COUNT.
056300     DISPLAY "REPETIDOS (SKIPPED).: " WS-SKIPPED-COUNT.
056400     DISPLAY "ERROS...............: " WS-ERROR-COUNT.
056500     PERFORM P92-MOSTRA-ERROS
056600         VARYING WS-IX-ERRO FROM 1 BY 1
056700         UNTIL WS-IX-ERRO > 25
056800            OR WE-NRO-LINHA(WS-IX-ERRO) = ZEROS.
056900
057000 P92-MOSTRA-ERROS.
057100     DISPLAY "  LINHA " WE-NRO-LINHA(WS-IX-ERRO)
057200             " - " WE-MOTIVO(WS-IX-ERRO).
057300
057400*****************************************************
057500*  ROTINAS DE CONVERSAO DD.MM.YYYY E VALOR COM VIRGULA
057600*  OU PONTO DECIMAL (TICKET FIN-0447).
057700*****************************************************
057800 P70-CONVERTE-DATA.
057900     MOVE ZEROS TO WS-DATUM-CONVERTIDA.
058000     IF CE-DATUM(3:1) NOT = "." OR CE-DATUM(6:1) NOT = "."
058100         GO TO P70-FIM.
058200     MOVE CE-DATUM(1:2) TO WS-DIA-CV.
058300     MOVE CE-DATUM(4:2) TO WS-MES-CV.
058400     MOVE CE-DATUM(7:4) TO WS-ANO-CV.
058500     IF WS-MES-CV > 12 OR WS-DIA-CV > 31
058600         MOVE ZEROS TO WS-ANO-CV.
058700 P70-FIM.
058800     EXIT.
058900
059000*    MONTA A CASTKA DIGITO A DIGITO - A ENTRADA VEM COM
059100*    VIRGULA OU PONTO DECIMAL (TICKET FIN-0447).  NAO USA
059200*    FUNCTION NENHUMA, SO VARREDURA DE REFERENCIA.
059300 P71-CONVERTE-VALOR.
059400     MOVE CE-CASTKA TO WS-CASTKA-EDITADA.
059500     INSPECT WS-CASTKA-EDITADA REPLACING ALL "," BY ".".
059600     MOVE "+" TO WS-PV-SINAL.
059700     MOVE ZEROS TO WS-PV-INTEIRO WS-PV-DECIMAL
059800                   WS-PV-PONTO WS-PV-DEC-DIGITOS.
059900     MOVE 16 TO WS-PV-TAM.
060000     PERFORM UNTIL WS-PV-TAM = ZEROS
060100                OR WS-CASTKA-EDITADA(WS-PV-TAM:1) NOT = SPACE
060200         SUBTRACT 1 FROM WS-PV-TAM.
060300     PERFORM P74-PARSE-DIGITO
060400         VARYING WS-PV-POS FROM 1 BY 1
060500         UNTIL WS-PV-POS > WS-PV-TAM.
060600     IF WS-PV-DEC-DIGITOS = 1
060700         COMPUTE WS-PV-DECIMAL = WS-PV-DECIMAL * 10.
060800     COMPUTE WS-CASTKA-NUM =
060900         WS-PV-INTEIRO + (WS-PV-DECIMAL / 100).
061000     IF WS-PV-SINAL = "-"
061100         COMPUTE WS-CASTKA-NUM = WS-CASTKA-NUM * -1.
061200
061300 P74-PARSE-DIGITO.
061400     MOVE WS-CASTKA-EDITADA(WS-PV-POS:1) TO WS-PV-CH.
061500     EVALUATE TRUE
061600         WHEN WS-PV-CH = "-"
061700             MOVE "-" TO WS-PV-SINAL
061800         WHEN WS-PV-CH = "."
061900             MOVE WS-PV-POS TO WS-PV-PONTO
062000         WHEN WS-PV-CH IS NUMERIC
062100             MOVE WS-PV-CH TO WS-PV-DIGITO
062200             IF WS-PV-PONTO = ZEROS
062300                 COMPUTE WS-PV-INTEIRO =
062400                     WS-PV-INTEIRO * 10 + WS-PV-DIGITO
062500             ELSE
062600                 IF WS-PV-DEC-DIGITOS < 2
062700                     COMPUTE WS-PV-DECIMAL =
062800                         WS-PV-DECIMAL * 10 + WS-PV-DIGITO
062900                     ADD 1 TO WS-PV-DEC-DIGITOS
063000                 END-IF
063100         WHEN OTHER
063200             CONTINUE
063300     END-EVALUATE.
063400
063500 P72-CONVERTE-DATA-ZAUCT.
063600     MOVE ZEROS TO TM-DATUM-ZAUCTOVANI.
063700     IF CE-DATUM-ZAUCTOVANI(3:1) = "."
063800         MOVE CE-DATUM-ZAUCTOVANI(7:4) TO
063900              TM-DATUM-ZAUCTOVANI(1:4)
064000         MOVE CE-DATUM-ZAUCTOVANI(4:2) TO
064100              TM-DATUM-ZAUCTOVANI(5:2)
064200         MOVE CE-DATUM-ZAUCTOVANI(1:2) TO
064300              TM-DATUM-ZAUCTOVANI(7:2).
